000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP2.
000040       AUTHOR.        Ira M. Slick.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  08/30/1988.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: END-OF-RUN OPERATIONS SUMMARY                  *
000110*    READS THE RUN-TOTALS ROW WRITTEN BY EACH OF LDGRP1, LDGRP3,  *
000120*    LDGRP5 AND LDGRP0 AT THE END OF ITS OWN STEP AND PRINTS ONE  *
000130*    CONSOLIDATED THREE-SECTION SUMMARY - ACCOUNT MAINTENANCE,    *
000140*    USER ONBOARDING, NOTIFICATION DISPATCH.  A SECTION PRINTS    *
000150*    ONLY IF ITS SOURCE PROGRAM ACTUALLY RAN THIS NIGHT.          *
000160******************************************************************
000170*    CHANGE LOG                                                  *
000180*    ----------                                                  *
000190*    08/30/88  IMS  ORIGINAL PROGRAM (SPUN OFF OLD SLICKP2        *
000200*              LIST-ACCOUNTS SCROLLING SCREEN BUFFER, REWORKED    *
000210*              AS A PRINTED CONTROL-BREAK SUMMARY).              *
000220*    03/11/91  DKR  REQ 1480 - ACCEPTS RUN-TOTALS ROWS IN ANY     *
000230*              ORDER - EACH SECTION KEYS OFF ITS OWN 88-LEVEL.    *
000240*    06/24/93  PJH  REQ 1640 - DOLLAR AMOUNTS EDITED THROUGH THE  *
000250*              LDGRNUM WORK AREA INSTEAD OF LOCAL PIC CLAUSES.    *
000260*    02/10/99  LMW  REQ 1906 - Y2K: RUN DATE WINDOWED ON THE     *
000270*              REPORT HEADING LINE.                              *
000280*    06/30/00  LMW  REQ 1960 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000290******************************************************************
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SOURCE-COMPUTER.    IBM-PC.
000330       OBJECT-COMPUTER.    IBM-PC.
000340       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000350                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT RUN-TOTALS-FILE        ASSIGN TO RUNTOT1
000390               ORGANIZATION IS LINE SEQUENTIAL.
000400           SELECT REPORT-FILE            ASSIGN TO OPSSUMM1
000410               ORGANIZATION IS LINE SEQUENTIAL.
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  RUN-TOTALS-FILE
000450           RECORDING MODE IS F.
000460           COPY RUNTREC.
000480       FD  REPORT-FILE
000490           RECORDING MODE IS F.
000500       01  PRINT-LINE.
000510           03  PRT-CARRIAGE-CTL          PIC X(01).
000520           03  PRT-BODY                  PIC X(99).
000530           03  FILLER                    PIC X(33).
000540       WORKING-STORAGE SECTION.
000550           COPY LDGRWS.
000560           COPY LDGRNUM.
000570       77  WS-ACCT-TOTALS-SEEN-SW         PIC X(01) VALUE 'N'.
000580           88  WS-ACCT-TOTALS-SEEN            VALUE 'Y'.
000590       77  WS-USER-TOTALS-SEEN-SW         PIC X(01) VALUE 'N'.
000600           88  WS-USER-TOTALS-SEEN            VALUE 'Y'.
000610       77  WS-NOTIFY-TOTALS-SEEN-SW       PIC X(01) VALUE 'N'.
000620           88  WS-NOTIFY-TOTALS-SEEN          VALUE 'Y'.
000630       01  WS-SAVE-ACCT-TOTALS.
000640           03  WS-SAVE-ACCTS-CREATED     PIC 9(07) COMP-3.
000650           03  WS-SAVE-DEPOSITS-CNT      PIC 9(07) COMP-3.
000660           03  WS-SAVE-DEPOSITS-AMT      PIC S9(10)V99 COMP-3.
000670           03  WS-SAVE-WITHDRAWALS-CNT   PIC 9(07) COMP-3.
000680           03  WS-SAVE-WITHDRAWALS-AMT   PIC S9(10)V99 COMP-3.
000690           03  WS-SAVE-TRANSFERS-CNT     PIC 9(07) COMP-3.
000700           03  WS-SAVE-TRANSFERS-AMT     PIC S9(10)V99 COMP-3.
000710           03  WS-SAVE-ACCT-REJECTS      PIC 9(07) COMP-3.
000715           03  FILLER                    PIC X(08).
000720       01  WS-SAVE-USER-TOTALS.
000730           03  WS-SAVE-USERS-REGISTERED  PIC 9(07) COMP-3.
000740           03  WS-SAVE-USERS-UPDATED     PIC 9(07) COMP-3.
000750           03  WS-SAVE-DUP-USERNAME-CNT  PIC 9(07) COMP-3.
000760           03  WS-SAVE-DUP-EMAIL-CNT     PIC 9(07) COMP-3.
000765           03  FILLER                    PIC X(08).
000770       01  WS-SAVE-NOTIFY-TOTALS.
000780           03  WS-SAVE-EMAIL-SENT-CNT    PIC 9(07) COMP-3.
000790           03  WS-SAVE-SMS-SENT-CNT      PIC 9(07) COMP-3.
000800           03  WS-SAVE-PUSH-SENT-CNT     PIC 9(07) COMP-3.
000810           03  WS-SAVE-NOTIFY-FAILED-CNT PIC 9(07) COMP-3.
000815           03  FILLER                    PIC X(08).
000820       01  WS-HEADING-1.
000830           03  FILLER                    PIC X(20) VALUE
000840               'SLICK FINANCIAL SYS'.
000850           03  FILLER                    PIC X(30) VALUE
000860               'TEMS - LEDGER OPERATIONS SUMM'.
000870           03  FILLER                    PIC X(10) VALUE 'ARY      '.
000880           03  FILLER                    PIC X(10) VALUE 'RUN DATE '.
000890           03  HDG-RUN-DATE              PIC X(10).
000900           03  FILLER                    PIC X(19) VALUE SPACE.
000910       01  WS-HEADING-2.
000920           03  FILLER                    PIC X(69) VALUE ALL '-'.
000930       PROCEDURE DIVISION.
000940
000950       000-START-PROCESSING.
000960
000970           PERFORM 100-INITIALIZATION
000980               THRU 100-INITIALIZATION-EXIT.
000990
001000           PERFORM 200-READ-ONE-TOTALS-ROW
001010               THRU 200-READ-ONE-TOTALS-ROW-EXIT
001020               UNTIL END-OF-INPUT-FILE.
001030
001040           PERFORM 900-PRINT-REPORT
001050               THRU 900-PRINT-REPORT-EXIT.
001060
001070           CLOSE RUN-TOTALS-FILE
001080                 REPORT-FILE.
001090
001100           STOP RUN.
001110
001120       100-INITIALIZATION.
001130
001140           ACCEPT WS-RUN-DATE FROM DATE.
001150            IF WS-RUN-DATE-YY > 80
001160                MOVE 19 TO WS-RUN-CENTURY
001170            ELSE
001180                MOVE 20 TO WS-RUN-CENTURY.
001190
001200           OPEN INPUT  RUN-TOTALS-FILE.
001210           OPEN OUTPUT REPORT-FILE.
001220
001230           MOVE ZERO TO WS-SAVE-ACCT-TOTALS
001240                        WS-SAVE-USER-TOTALS
001250                        WS-SAVE-NOTIFY-TOTALS.
001260
001270           READ RUN-TOTALS-FILE
001280               AT END SET END-OF-INPUT-FILE TO TRUE.
001290
001300       100-INITIALIZATION-EXIT.  EXIT.
001310
001320       200-READ-ONE-TOTALS-ROW.
001330
001340           EVALUATE TRUE
001350               WHEN RUNT-FROM-ACCT-CREATE
001360                   SET WS-ACCT-TOTALS-SEEN TO TRUE
001370                   ADD RUNT-ACCTS-CREATED TO WS-SAVE-ACCTS-CREATED
001380                   ADD RUNT-ACCT-REJECTS  TO WS-SAVE-ACCT-REJECTS
001390               WHEN RUNT-FROM-ACCT-MAINT
001400                   SET WS-ACCT-TOTALS-SEEN TO TRUE
001410                   ADD RUNT-DEPOSITS-CNT     TO WS-SAVE-DEPOSITS-CNT
001420                   ADD RUNT-DEPOSITS-AMT     TO WS-SAVE-DEPOSITS-AMT
001430                   ADD RUNT-WITHDRAWALS-CNT  TO
001440                       WS-SAVE-WITHDRAWALS-CNT
001450                   ADD RUNT-WITHDRAWALS-AMT  TO
001460                       WS-SAVE-WITHDRAWALS-AMT
001470                   ADD RUNT-TRANSFERS-CNT    TO
001480                       WS-SAVE-TRANSFERS-CNT
001490                   ADD RUNT-TRANSFERS-AMT    TO
001500                       WS-SAVE-TRANSFERS-AMT
001510                   ADD RUNT-ACCT-REJECTS     TO WS-SAVE-ACCT-REJECTS
001520               WHEN RUNT-FROM-USER-MAINT
001530                   SET WS-USER-TOTALS-SEEN TO TRUE
001540                   ADD RUNT-USERS-REGISTERED TO
001550                       WS-SAVE-USERS-REGISTERED
001560                   ADD RUNT-USERS-UPDATED    TO
001570                       WS-SAVE-USERS-UPDATED
001580                   ADD RUNT-DUP-USERNAME-CNT TO
001590                       WS-SAVE-DUP-USERNAME-CNT
001600                   ADD RUNT-DUP-EMAIL-CNT    TO
001610                       WS-SAVE-DUP-EMAIL-CNT
001620               WHEN RUNT-FROM-NOTIFY
001630                   SET WS-NOTIFY-TOTALS-SEEN TO TRUE
001640                   ADD RUNT-EMAIL-SENT-CNT   TO
001650                       WS-SAVE-EMAIL-SENT-CNT
001660                   ADD RUNT-SMS-SENT-CNT     TO
001670                       WS-SAVE-SMS-SENT-CNT
001680                   ADD RUNT-PUSH-SENT-CNT    TO
001690                       WS-SAVE-PUSH-SENT-CNT
001700                   ADD RUNT-NOTIFY-FAILED-CNT TO
001710                       WS-SAVE-NOTIFY-FAILED-CNT
001720               WHEN OTHER
001730                   CONTINUE
001740           END-EVALUATE.
001750
001760           READ RUN-TOTALS-FILE
001770               AT END SET END-OF-INPUT-FILE TO TRUE.
001780
001790       200-READ-ONE-TOTALS-ROW-EXIT.  EXIT.
001800
001810       900-PRINT-REPORT.
001820
001830           MOVE WS-RUN-DATE-MM TO HDG-RUN-DATE (1:2).
001840           MOVE '/'            TO HDG-RUN-DATE (3:1).
001850           MOVE WS-RUN-DATE-DD TO HDG-RUN-DATE (4:2).
001860           MOVE '/'            TO HDG-RUN-DATE (6:1).
001870           MOVE WS-RUN-CENTURY TO HDG-RUN-DATE (7:2).
001880           MOVE WS-RUN-DATE-YY TO HDG-RUN-DATE (9:2).
001890
001900           MOVE SPACE          TO PRINT-LINE.
001910           MOVE '1'            TO PRT-CARRIAGE-CTL.
001920           MOVE WS-HEADING-1   TO PRT-BODY.
001930           WRITE PRINT-LINE.
001940
001950           MOVE '0'            TO PRT-CARRIAGE-CTL.
001960           MOVE WS-HEADING-2   TO PRT-BODY.
001970           WRITE PRINT-LINE.
001980
001990           IF WS-ACCT-TOTALS-SEEN
002000               PERFORM 910-PRINT-ACCT-SECTION
002010                   THRU 910-PRINT-ACCT-SECTION-EXIT.
002020
002030           IF WS-USER-TOTALS-SEEN
002040               PERFORM 920-PRINT-USER-SECTION
002050                   THRU 920-PRINT-USER-SECTION-EXIT.
002060
002070           IF WS-NOTIFY-TOTALS-SEEN
002080               PERFORM 930-PRINT-NOTIFY-SECTION
002090                   THRU 930-PRINT-NOTIFY-SECTION-EXIT.
002100
002110       900-PRINT-REPORT-EXIT.  EXIT.
002120
002130       910-PRINT-ACCT-SECTION.
002140
002150           MOVE SPACE TO PRINT-LINE.
002160           MOVE '0' TO PRT-CARRIAGE-CTL.
002170           MOVE 'ACCOUNT MAINTENANCE TOTALS' TO PRT-BODY.
002180           WRITE PRINT-LINE.
002190
002200           MOVE WS-SAVE-ACCTS-CREATED TO EDIT-COUNT-IN.
002210           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002220           MOVE SPACE TO PRINT-LINE.
002230           MOVE '0'   TO PRT-CARRIAGE-CTL.
002240           STRING 'ACCOUNTS CREATED . . . . . . . . ' EDIT-COUNT-OUT
002250               DELIMITED BY SIZE INTO PRT-BODY.
002260           WRITE PRINT-LINE.
002270
002280           MOVE WS-SAVE-DEPOSITS-CNT TO EDIT-COUNT-IN.
002290           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002300           MOVE WS-SAVE-DEPOSITS-AMT TO EDIT-AMOUNT-IN.
002310           PERFORM 995-EDIT-AMOUNT THRU 995-EDIT-AMOUNT-EXIT.
002320           MOVE SPACE TO PRINT-LINE.
002330           MOVE '0'   TO PRT-CARRIAGE-CTL.
002340           STRING 'DEPOSITS POSTED  . . . . . . . . ' EDIT-COUNT-OUT
002350               '  TOTAL ' EDIT-AMOUNT-OUT
002360               DELIMITED BY SIZE INTO PRT-BODY.
002370           WRITE PRINT-LINE.
002380
002390           MOVE WS-SAVE-WITHDRAWALS-CNT TO EDIT-COUNT-IN.
002400           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002410           MOVE WS-SAVE-WITHDRAWALS-AMT TO EDIT-AMOUNT-IN.
002420           PERFORM 995-EDIT-AMOUNT THRU 995-EDIT-AMOUNT-EXIT.
002430           MOVE SPACE TO PRINT-LINE.
002440           MOVE '0'   TO PRT-CARRIAGE-CTL.
002450           STRING 'WITHDRAWALS POSTED . . . . . . . ' EDIT-COUNT-OUT
002460               '  TOTAL ' EDIT-AMOUNT-OUT
002470               DELIMITED BY SIZE INTO PRT-BODY.
002480           WRITE PRINT-LINE.
002490
002500           MOVE WS-SAVE-TRANSFERS-CNT TO EDIT-COUNT-IN.
002510           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002520           MOVE WS-SAVE-TRANSFERS-AMT TO EDIT-AMOUNT-IN.
002530           PERFORM 995-EDIT-AMOUNT THRU 995-EDIT-AMOUNT-EXIT.
002540           MOVE SPACE TO PRINT-LINE.
002550           MOVE '0'   TO PRT-CARRIAGE-CTL.
002560           STRING 'TRANSFERS POSTED . . . . . . . . ' EDIT-COUNT-OUT
002570               '  TOTAL ' EDIT-AMOUNT-OUT
002580               DELIMITED BY SIZE INTO PRT-BODY.
002590           WRITE PRINT-LINE.
002600
002610           MOVE WS-SAVE-ACCT-REJECTS TO EDIT-COUNT-IN.
002620           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002630           MOVE SPACE TO PRINT-LINE.
002640           MOVE '0'   TO PRT-CARRIAGE-CTL.
002650           STRING 'ROWS REJECTED  . . . . . . . . . ' EDIT-COUNT-OUT
002660               DELIMITED BY SIZE INTO PRT-BODY.
002670           WRITE PRINT-LINE.
002680
002690       910-PRINT-ACCT-SECTION-EXIT.  EXIT.
002700
002710       920-PRINT-USER-SECTION.
002720
002730           MOVE SPACE TO PRINT-LINE.
002740           MOVE '0' TO PRT-CARRIAGE-CTL.
002750           MOVE 'USER ONBOARDING TOTALS' TO PRT-BODY.
002760           WRITE PRINT-LINE.
002770
002780           MOVE WS-SAVE-USERS-REGISTERED TO EDIT-COUNT-IN.
002790           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002800           MOVE SPACE TO PRINT-LINE.
002810           MOVE '0'   TO PRT-CARRIAGE-CTL.
002820           STRING 'USERS REGISTERED . . . . . . . . ' EDIT-COUNT-OUT
002830               DELIMITED BY SIZE INTO PRT-BODY.
002840           WRITE PRINT-LINE.
002850
002860           MOVE WS-SAVE-USERS-UPDATED TO EDIT-COUNT-IN.
002870           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002880           MOVE SPACE TO PRINT-LINE.
002890           MOVE '0'   TO PRT-CARRIAGE-CTL.
002900           STRING 'USERS UPDATED  . . . . . . . . . ' EDIT-COUNT-OUT
002910               DELIMITED BY SIZE INTO PRT-BODY.
002920           WRITE PRINT-LINE.
002930
002940           MOVE WS-SAVE-DUP-USERNAME-CNT TO EDIT-COUNT-IN.
002950           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
002960           MOVE SPACE TO PRINT-LINE.
002970           MOVE '0'   TO PRT-CARRIAGE-CTL.
002980           STRING 'REJECTED - DUPLICATE USERNAME . ' EDIT-COUNT-OUT
002990               DELIMITED BY SIZE INTO PRT-BODY.
003000           WRITE PRINT-LINE.
003010
003020           MOVE WS-SAVE-DUP-EMAIL-CNT TO EDIT-COUNT-IN.
003030           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
003040           MOVE SPACE TO PRINT-LINE.
003050           MOVE '0'   TO PRT-CARRIAGE-CTL.
003060           STRING 'REJECTED - DUPLICATE EMAIL  . . ' EDIT-COUNT-OUT
003070               DELIMITED BY SIZE INTO PRT-BODY.
003080           WRITE PRINT-LINE.
003090
003100       920-PRINT-USER-SECTION-EXIT.  EXIT.
003110
003120       930-PRINT-NOTIFY-SECTION.
003130
003140           MOVE SPACE TO PRINT-LINE.
003150           MOVE '0' TO PRT-CARRIAGE-CTL.
003160           MOVE 'NOTIFICATION DISPATCH TOTALS' TO PRT-BODY.
003170           WRITE PRINT-LINE.
003180
003190           MOVE WS-SAVE-EMAIL-SENT-CNT TO EDIT-COUNT-IN.
003200           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
003210           MOVE SPACE TO PRINT-LINE.
003220           MOVE '0'   TO PRT-CARRIAGE-CTL.
003230           STRING 'EMAIL SENT . . . . . . . . . . . ' EDIT-COUNT-OUT
003240               DELIMITED BY SIZE INTO PRT-BODY.
003250           WRITE PRINT-LINE.
003260
003270           MOVE WS-SAVE-SMS-SENT-CNT TO EDIT-COUNT-IN.
003280           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
003290           MOVE SPACE TO PRINT-LINE.
003300           MOVE '0'   TO PRT-CARRIAGE-CTL.
003310           STRING 'SMS SENT . . . . . . . . . . . . ' EDIT-COUNT-OUT
003320               DELIMITED BY SIZE INTO PRT-BODY.
003330           WRITE PRINT-LINE.
003340
003350           MOVE WS-SAVE-PUSH-SENT-CNT TO EDIT-COUNT-IN.
003360           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
003370           MOVE SPACE TO PRINT-LINE.
003380           MOVE '0'   TO PRT-CARRIAGE-CTL.
003390           STRING 'PUSH SENT  . . . . . . . . . . . ' EDIT-COUNT-OUT
003400               DELIMITED BY SIZE INTO PRT-BODY.
003410           WRITE PRINT-LINE.
003420
003430           MOVE WS-SAVE-NOTIFY-FAILED-CNT TO EDIT-COUNT-IN.
003440           PERFORM 990-EDIT-COUNT THRU 990-EDIT-COUNT-EXIT.
003450           MOVE SPACE TO PRINT-LINE.
003460           MOVE '0'   TO PRT-CARRIAGE-CTL.
003470           STRING 'FAILED . . . . . . . . . . . . . ' EDIT-COUNT-OUT
003480               DELIMITED BY SIZE INTO PRT-BODY.
003490           WRITE PRINT-LINE.
003500
003510       930-PRINT-NOTIFY-SECTION-EXIT.  EXIT.
003520
003530       990-EDIT-COUNT.
003540
003550           MOVE EDIT-COUNT-IN TO EDIT-COUNT-OUT.
003560
003570       990-EDIT-COUNT-EXIT.  EXIT.
003580
003590       995-EDIT-AMOUNT.
003600
003610           MOVE EDIT-AMOUNT-IN TO EDIT-AMOUNT-OUT.
003620
003630       995-EDIT-AMOUNT-EXIT.  EXIT.

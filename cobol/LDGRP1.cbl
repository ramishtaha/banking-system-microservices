000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP1.
000040       AUTHOR.        Ira M. Slick.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  03/14/1988.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: ACCOUNT OPENING RUN                            *
000110*    READS THE MOVEMENT-REQUEST FILE AND, FOR EACH CREATE ROW,   *
000120*    OPENS A NEW ACCOUNT-MASTER RECORD WITH A FRESH, UNIQUE      *
000130*    ACCT-NUMBER AND TYPE-SPECIFIC DEFAULTS.  ALL OTHER          *
000140*    MOVEMENT-REQUEST ROWS ARE SKIPPED - THEY BELONG TO THE      *
000150*    ACCOUNT MAINTENANCE RUN, LDGRP3.  A RETRY-EXHAUSTED         *
000155*    CREATE (NO UNIQUE ACCT-NUMBER FOUND) IS REJECTED AND        *
000158*    DISPLAYED TO SYSOUT, NOT JUST COUNTED.                      *
000160******************************************************************
000170*    CHANGE LOG                                                  *
000180*    ----------                                                  *
000190*    03/14/88  IMS  ORIGINAL PROGRAM (SPUN OFF OLD SLICKP1       *
000200*              ADD-ACCOUNT SCREEN LOGIC FOR OVERNIGHT BATCH).    *
000210*    07/02/88  IMS  REQ 1140 - ADDED CHECKING/SAVINGS DEFAULTING.*
000220*    11/29/88  DKR  REQ 1206 - RETRY-ON-DUPLICATE ACCT-NUMBER    *
000230*              LOOP, SAME SHAPE AS THE OLD DUPLICATE-NAME CHECK. *
000240*    05/17/90  DKR  REQ 1401 - INITIAL DEPOSIT DEFAULTS TO ZERO. *
000250*    02/06/91  PJH  REQ 1477 - ACCOUNT DIRECTORY TABLE LOADED    *
000260*              FROM MASTER AT OPEN TO SPEED THE DUP CHECK.       *
000270*    09/23/93  PJH  REQ 1650 - REJECT COUNT ADDED TO RUN TOTALS. *
000280*    04/02/96  LMW  REQ 1822 - CREDIT ACCOUNTS NO LONGER DEFAULT *
000290*              AN OVERDRAFT LIMIT (CHECKING ONLY, PER LEGAL).    *
000300*    01/11/99  LMW  REQ 1901 - Y2K: RUN DATE WINDOWED, CENTURY   *
000310*              SET INTO ACT-CREATED-AT/ACT-UPDATED-AT STAMPS.   *
000320*    06/30/00  LMW  REQ 1955 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000321*    03/19/02  DKR  REQ 2033 - RETRY-EXHAUSTED CREATE REJECTS    *
000322*              NOW DISPLAYED TO SYSOUT (OP/ACCT-TYPE/USER-ID),   *
000323*              MATCHING THE REJECT LOGGING LDGRP3/LDGRP4 CARRY - *
000324*              PREVIOUSLY ONLY COUNTED INTO RUNT-ACCT-REJECTS.   *
000330******************************************************************
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SOURCE-COMPUTER.    IBM-PC.
000370       OBJECT-COMPUTER.    IBM-PC.
000380       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000390                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420           SELECT MOVEMENT-REQUEST-FILE  ASSIGN TO MVTREQ1
000430               ORGANIZATION IS LINE SEQUENTIAL.
000440           SELECT ACCOUNT-MASTER-FILE    ASSIGN TO ACCTMSTR
000450               ORGANIZATION IS RELATIVE
000460               ACCESS MODE IS DYNAMIC
000470               RELATIVE KEY IS WS-ACCT-RRN
000480               FILE STATUS IS WS-ACCTMSTR-STATUS.
000490           SELECT RUN-TOTALS-FILE        ASSIGN TO RUNTOT1
000500               ORGANIZATION IS LINE SEQUENTIAL.
000510       DATA DIVISION.
000520       FILE SECTION.
000530       FD  MOVEMENT-REQUEST-FILE
000540           RECORDING MODE IS F.
000550           COPY MVTREC.
000570       FD  ACCOUNT-MASTER-FILE
000580           RECORDING MODE IS F.
000590           COPY ACCTREC.
000610       FD  RUN-TOTALS-FILE
000620           RECORDING MODE IS F.
000630           COPY RUNTREC.
000650       WORKING-STORAGE SECTION.
000660           COPY LDGRWS.
000665           COPY ACCTDIR.
000670       77  WS-ACCT-RRN                    PIC 9(08) COMP.
000680       77  WS-ACCTMSTR-STATUS             PIC X(02).
000690           88  ACCTMSTR-OK                     VALUE '00'.
000700           88  ACCTMSTR-NOT-FOUND              VALUE '23'.
000710       77  WS-NEXT-ACCT-ID                PIC 9(09) COMP.
000720       77  WS-NEXT-RRN                    PIC 9(08) COMP.
000730       77  WS-RETRY-COUNT                 PIC 9(04) COMP.
000740           88  WS-RETRY-EXHAUSTED              VALUE 999.
000750       01  WS-CANDIDATE-NUMBER.
000760           03  WS-CAND-PREFIX             PIC X(04) VALUE '1000'.
000770           03  WS-CAND-DIGITS             PIC 9(12).
000780       01  WS-CANDIDATE-NUMBER-R REDEFINES WS-CANDIDATE-NUMBER.
000790           03  WS-CAND-CHARS              PIC X(16).
000800       77  WS-SEED                        PIC 9(09) COMP.
000810       77  WS-SEED-WORK                   PIC 9(18).
000820       77  WS-DUPLICATE-FOUND-SW          PIC X(01) VALUE 'N'.
000830           88  DUPLICATE-FOUND                VALUE 'Y'.
000840       77  WS-CREATE-BALANCE              PIC S9(10)V99.
000850       01  RUN-TOTALS-WORK.
000860           03  RUNT-ACCTS-CREATED-W       PIC 9(07) COMP-3
000870                                              VALUE ZERO.
000880           03  RUNT-ACCT-REJECTS-W        PIC 9(07) COMP-3
000890                                              VALUE ZERO.
000895           03  FILLER                     PIC X(04).
000900       PROCEDURE DIVISION.
000910
000920       000-START-PROCESSING.
000930
000940           PERFORM 100-INITIALIZATION
000950               THRU 100-INITIALIZATION-EXIT.
000960
000970           PERFORM 200-PROCESS-ONE-REQUEST
000980               THRU 200-PROCESS-ONE-REQUEST-EXIT
000990               UNTIL END-OF-INPUT-FILE.
001000
001010           PERFORM 900-END-OF-RUN
001020               THRU 900-END-OF-RUN-EXIT.
001030
001040           STOP RUN.
001050
001060       100-INITIALIZATION.
001070
001080           ACCEPT WS-RUN-DATE    FROM DATE.
001090           ACCEPT WS-TIME-OF-DAY FROM TIME.
001100            IF WS-RUN-DATE-YY > 80
001110                MOVE 19 TO WS-RUN-CENTURY
001120            ELSE
001130                MOVE 20 TO WS-RUN-CENTURY.
001140           MOVE WS-RUN-CENTURY  TO WS-RTS-YYYY (1:2).
001150           MOVE WS-RUN-DATE-YY  TO WS-RTS-YYYY (3:2).
001160           MOVE WS-RUN-DATE-MM  TO WS-RTS-MM.
001170           MOVE WS-RUN-DATE-DD  TO WS-RTS-DD.
001180           MOVE WS-TOD-HH       TO WS-RTS-HH.
001190           MOVE WS-TOD-MIN      TO WS-RTS-MIN.
001200           MOVE WS-TOD-SS       TO WS-RTS-SS.
001205           COMPUTE WS-RUN-TIME =
001206               WS-RUN-DATE-DD * 100000000 + WS-TIME-OF-DAY.
001211
001212           OPEN INPUT  MOVEMENT-REQUEST-FILE.
001213           OPEN I-O    ACCOUNT-MASTER-FILE.
001214           OPEN OUTPUT RUN-TOTALS-FILE.
001220
001230           MOVE ZERO TO ACCT-DIR-COUNT.
001240           PERFORM 110-LOAD-ACCOUNT-DIRECTORY
001250               THRU 110-LOAD-ACCOUNT-DIRECTORY-EXIT.
001260
001270           IF ACCT-DIR-COUNT = ZERO
001280               MOVE 1 TO WS-NEXT-ACCT-ID
001290           ELSE
001300               COMPUTE WS-NEXT-ACCT-ID = ACCT-DIR-COUNT + 1.
001310           MOVE ACCT-DIR-COUNT TO WS-NEXT-RRN.
001320           ADD 1 TO WS-NEXT-RRN.
001330
001340           READ MOVEMENT-REQUEST-FILE
001350               AT END SET END-OF-INPUT-FILE TO TRUE.
001360
001370       100-INITIALIZATION-EXIT.  EXIT.
001380
001390       110-LOAD-ACCOUNT-DIRECTORY.
001400
001410           MOVE 1 TO WS-ACCT-RRN.
001420
001430       110-READ-NEXT-MASTER.
001440
001450           READ ACCOUNT-MASTER-FILE
001470               KEY IS WS-ACCT-RRN
001480               INVALID KEY
001490                   GO TO 110-LOAD-ACCOUNT-DIRECTORY-EXIT.
001500
001510           ADD 1 TO ACCT-DIR-COUNT.
001520           MOVE ACT-NUMBER  TO ACCT-DIR-NUMBER (ACCT-DIR-COUNT).
001530           MOVE WS-ACCT-RRN TO ACCT-DIR-RRN    (ACCT-DIR-COUNT).
001540           ADD 1 TO WS-ACCT-RRN.
001550           GO TO 110-READ-NEXT-MASTER.
001560
001570       110-LOAD-ACCOUNT-DIRECTORY-EXIT.  EXIT.
001580
001590       200-PROCESS-ONE-REQUEST.
001600
001610           MOVE 'N' TO WS-REJECT-SWITCH.
001620
001630           IF MVT-IS-CREATE
001640               PERFORM 210-CREATE-ACCOUNT
001650                   THRU 210-CREATE-ACCOUNT-EXIT.
001660
001670           IF ROW-REJECTED
001672               DISPLAY 'LDGRP1 REJECT - OP=' MVT-OP
001674                   ' ACCT-TYPE=' MVT-ACCT-TYPE
001676                   ' USER-ID=' MVT-USER-ID
001680               ADD 1 TO RUNT-ACCT-REJECTS-W.
001690
001700           READ MOVEMENT-REQUEST-FILE
001710               AT END SET END-OF-INPUT-FILE TO TRUE.
001720
001730       200-PROCESS-ONE-REQUEST-EXIT.  EXIT.
001740
001750       210-CREATE-ACCOUNT.
001760
001770           IF MVT-AMOUNT IS NUMERIC AND MVT-AMOUNT NOT < ZERO
001780               MOVE MVT-AMOUNT TO WS-CREATE-BALANCE
001790           ELSE
001800               MOVE ZERO TO WS-CREATE-BALANCE.
001810
001820           MOVE ZERO TO WS-RETRY-COUNT.
001830
001840       210-GENERATE-NUMBER.
001850
001860           ADD 1 TO WS-RETRY-COUNT.
001870           IF WS-RETRY-EXHAUSTED
001880               MOVE 'Y' TO WS-REJECT-SWITCH
001890               GO TO 210-CREATE-ACCOUNT-EXIT.
001900
001910           COMPUTE WS-SEED-WORK =
001920               (WS-NEXT-ACCT-ID * 104729 + WS-RETRY-COUNT * 7919
001930                + WS-RUN-TIME).
001940           DIVIDE WS-SEED-WORK BY 1000000000000
001950               GIVING WS-SEED
001960               REMAINDER WS-CAND-DIGITS.
001970
001980           MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
001990           SEARCH ALL ACCT-DIR-ENTRY
002000               AT END
002010                   NEXT SENTENCE
002020               WHEN ACCT-DIR-NUMBER (ACCT-DIR-NDX) = WS-CAND-CHARS
002030                   SET DUPLICATE-FOUND TO TRUE.
002040
002050           IF DUPLICATE-FOUND
002060               GO TO 210-GENERATE-NUMBER.
002070
002080           PERFORM 220-BUILD-MASTER-ROW
002090               THRU 220-BUILD-MASTER-ROW-EXIT.
002100
002110       210-CREATE-ACCOUNT-EXIT.  EXIT.
002120
002130       220-BUILD-MASTER-ROW.
002140
002150           MOVE SPACE                TO ACCOUNT-MASTER-RECORD.
002160           MOVE WS-NEXT-ACCT-ID      TO ACT-ID.
002170           MOVE WS-CAND-CHARS        TO ACT-NUMBER.
002180           MOVE MVT-ACCT-TYPE        TO ACT-TYPE.
002190           MOVE WS-CREATE-BALANCE    TO ACT-BALANCE.
002200           MOVE MVT-USER-ID          TO ACT-USER-ID.
002210           MOVE 'Y'                  TO ACT-ACTIVE.
002220           MOVE WS-RTS-CHAR          TO ACT-CREATED-AT.
002230           MOVE WS-RTS-CHAR          TO ACT-UPDATED-AT.
002240
002250           EVALUATE TRUE
002260               WHEN ACT-TYPE-CHECKING
002270                   IF MVT-OVERDRAFT-LIMIT IS NUMERIC
002280                       MOVE MVT-OVERDRAFT-LIMIT
002290                           TO ACT-OVERDRAFT-LIMIT
002300                   ELSE
002310                       MOVE ZERO TO ACT-OVERDRAFT-LIMIT
002320               WHEN ACT-TYPE-SAVINGS
002330                   IF MVT-INTEREST-RATE IS NUMERIC AND
002340                      MVT-INTEREST-RATE NOT = ZERO
002350                       MOVE MVT-INTEREST-RATE
002360                           TO ACT-INTEREST-RATE
002370                   ELSE
002380                       MOVE 0.0100 TO ACT-INTEREST-RATE
002390               WHEN OTHER
002400                   CONTINUE
002410           END-EVALUATE.
002420
002430           MOVE WS-NEXT-RRN TO WS-ACCT-RRN.
002440           WRITE ACCOUNT-MASTER-RECORD
002450               INVALID KEY
002460                   MOVE 'Y' TO WS-REJECT-SWITCH
002470                   GO TO 220-BUILD-MASTER-ROW-EXIT.
002480
002490           ADD 1 TO ACCT-DIR-COUNT.
002500           MOVE WS-CAND-CHARS TO ACCT-DIR-NUMBER (ACCT-DIR-COUNT).
002510           MOVE WS-ACCT-RRN   TO ACCT-DIR-RRN    (ACCT-DIR-COUNT).
002520           ADD 1 TO WS-NEXT-RRN.
002530           ADD 1 TO WS-NEXT-ACCT-ID.
002540           ADD 1 TO RUNT-ACCTS-CREATED-W.
002550
002560       220-BUILD-MASTER-ROW-EXIT.  EXIT.
002570
002580       900-END-OF-RUN.
002590
002600           MOVE SPACE TO RUN-TOTALS-RECORD.
002610           SET RUNT-FROM-ACCT-CREATE TO TRUE.
002620           MOVE RUNT-ACCTS-CREATED-W  TO RUNT-ACCTS-CREATED.
002630           MOVE RUNT-ACCT-REJECTS-W   TO RUNT-ACCT-REJECTS.
002640           MOVE ZERO TO RUNT-DEPOSITS-CNT RUNT-DEPOSITS-AMT
002650               RUNT-WITHDRAWALS-CNT RUNT-WITHDRAWALS-AMT
002660               RUNT-TRANSFERS-CNT RUNT-TRANSFERS-AMT.
002670           WRITE RUN-TOTALS-RECORD.
002680
002690           CLOSE MOVEMENT-REQUEST-FILE
002700                 ACCOUNT-MASTER-FILE
002710                 RUN-TOTALS-FILE.
002720
002730       900-END-OF-RUN-EXIT.  EXIT.

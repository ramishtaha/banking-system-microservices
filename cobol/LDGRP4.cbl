000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP4.
000040       AUTHOR.        Ira M. Slick.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  06/09/1988.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: TRANSACTION INTAKE RUN                         *
000110*    STEP 1 - LOGS ONE PENDING TRANSACTION-HISTORY ROW FOR       *
000120*    EVERY DEPOSIT/WITHDRAW/TRANSFER MOVEMENT-REQUEST ROW, BEFORE*
000130*    THE POSTING RUNS (LDGRP1/LDGRP3) TOUCH THE ACCOUNT MASTER.  *
000135*    CREATE/DEACTIVATE ROWS ARE ACCOUNT-LIFECYCLE EVENTS, NOT    *
000136*    LEDGER MOVEMENTS, AND GET NO TRANSACTION-HISTORY ROW HERE.  *
000140*    UNRECOGNIZED MVT-OP IS REJECTED, COUNTED AND DISPLAYED      *
000145*    TO SYSOUT RATHER THAN LOGGED WITH A BLANK TXN-TYPE.  STEP 1 *
000150*    WRITES ITS OUTPUT TO TXNHISTO (THE INTAKE GENERATION).      *
000155*    STEP 2 - APPLIES THE STATUS-UPDATE FILE, REWRITING          *
000160*    TXN-STATUS ON MATCHING TXN-ID ROWS, READING TXNHISTO AND    *
000165*    WRITING THE FINAL TXNHIST1 GENERATION (WAS BUILT FOR THE    *
000168*    OLD HISTORY-TABLE MERGE LOGIC, NOW DRIVES A LEDGER REWRITE).*
000170******************************************************************
000180*    CHANGE LOG                                                  *
000190*    ----------                                                  *
000200*    06/09/88  IMS  ORIGINAL PROGRAM (RECAST FROM OLD SLICKP4    *
000210*              HISTORY-BROWSE MERGE LOGIC INTO A BATCH APPEND).  *
000220*    01/30/89  DKR  REQ 1218 - TXN-REFERENCE GENERATOR ADDED.    *
000230*    08/11/90  DKR  REQ 1409 - STATUS-UPDATE REWRITE PASS ADDED. *
000240*    03/05/92  PJH  REQ 1502 - MALFORMED-ROW GUARD, SKIP AND LOG *
000250*              RATHER THAN ABEND THE STEP (SAME AS OLD MERGE).   *
000260*    01/14/99  LMW  REQ 1902 - Y2K: TIMESTAMP CENTURY WINDOWED.  *
000270*    06/30/00  LMW  REQ 1956 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000275*    11/09/01  PJH  REQ 2014 - CREATE/DEACTIVATE ROWS NO LONGER  *
000276*              FALL INTO WHEN OTHER AS A BOGUS 'PAYMENT' ROW -   *
000277*              THEY NOW SKIP HISTORY INTAKE ENTIRELY.            *
000278*    03/18/02  DKR  REQ 2031 - STEP 1 WAS RE-OPENING TXNHIST1    *
000279*              OUTPUT IN STEP 2, WIPING OUT THE PENDING ROWS IT  *
000280*              JUST WROTE (TXNHISTO WAS NEVER FED).  STEP 1 NOW  *
000281*              WRITES THE INTAKE GENERATION TO TXNHISTO; STEP 2  *
000282*              REWRITES THAT INTO TXNHIST1 - THE WAY THE STATUS- *
000283*              UPDATE PASS WAS SUPPOSED TO WORK ALL ALONG.       *
000284*    03/19/02  DKR  REQ 2032 - MALFORMED-ROW GUARD MADE REAL: AN *
000285*              MVT-OP OTHER THAN DEPOSIT/WITHDRAW/TRANSFER (ONCE *
000286*              CREATE/DEACTIVATE ARE ROUTED OFF) IS NOW REJECTED,*
000287*              COUNTED, AND DISPLAYED TO SYSOUT - NOT DEFAULTED. *
000288******************************************************************
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SOURCE-COMPUTER.    IBM-PC.
000320       OBJECT-COMPUTER.    IBM-PC.
000330       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000340                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT MOVEMENT-REQUEST-FILE  ASSIGN TO MVTREQ1
000380               ORGANIZATION IS LINE SEQUENTIAL.
000390           SELECT TRANSACTION-HISTORY-FILE ASSIGN TO TXNHIST1
000400               ORGANIZATION IS LINE SEQUENTIAL.
000410           SELECT TXN-STATUS-UPDATE-FILE ASSIGN TO TXNSTAT1
000420               ORGANIZATION IS LINE SEQUENTIAL.
000430           SELECT TXNHIST-OLD-FILE       ASSIGN TO TXNHISTO
000440               ORGANIZATION IS LINE SEQUENTIAL.
000450       DATA DIVISION.
000460       FILE SECTION.
000470       FD  MOVEMENT-REQUEST-FILE
000480           RECORDING MODE IS F.
000490           COPY MVTREC.
000510       FD  TRANSACTION-HISTORY-FILE
000520           RECORDING MODE IS F.
000530           COPY TXNHREC.
000550       FD  TXN-STATUS-UPDATE-FILE
000560           RECORDING MODE IS F.
000570       01  TXN-STATUS-UPDATE-REC.
000580           03  TSU-TXN-ID                PIC 9(09).
000590           03  TSU-NEW-STATUS            PIC X(09).
000600           03  FILLER                    PIC X(20).
000610       FD  TXNHIST-OLD-FILE
000620           RECORDING MODE IS F.
000630           COPY TXNHREC REPLACING ==TRANSACTION-HISTORY-RECORD==
000635               BY ==TXNHIST-OLD-RECORD== ==TXN-== BY ==OLDTXN-==.
000650       WORKING-STORAGE SECTION.
000660           COPY LDGRWS.
000670       77  WS-NEXT-TXN-ID                PIC 9(09) COMP.
000680       77  WS-REF-SEED                   PIC 9(18).
000690       01  WS-REF-WORK.
000700           03  WS-REF-DIGIT OCCURS 16 TIMES PIC 9(02) COMP.
000705           03  FILLER                    PIC X(04).
000710       77  WS-REF-CHARSET                PIC X(36) VALUE
000720               '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'(1:36).
000730       77  WS-REF-SUB                    PIC 9(02) COMP.
000740       77  WS-TXN-COUNT                  PIC 9(07) COMP-3
000750                                             VALUE ZERO.
000755       77  WS-INTAKE-REJECTS             PIC 9(07) COMP-3
000756                                             VALUE ZERO.
000760       77  WS-EOF2-SWITCH                PIC X(01) VALUE 'N'.
000770           88  END-OF-STATUS-FILE            VALUE 'Y'.
000780       77  WS-STATUS-UPDATE-COUNT        PIC 9(07) COMP-3
000790                                             VALUE ZERO.
000800       PROCEDURE DIVISION.
000810
000820       000-START-PROCESSING.
000830
000840           PERFORM 100-INITIALIZATION
000850               THRU 100-INITIALIZATION-EXIT.
000860
000870           PERFORM 200-LOG-ONE-REQUEST
000880               THRU 200-LOG-ONE-REQUEST-EXIT
000890               UNTIL END-OF-INPUT-FILE.
000900
000910           CLOSE MOVEMENT-REQUEST-FILE
000920                 TXNHIST-OLD-FILE.
000930
000940           PERFORM 300-APPLY-STATUS-UPDATES
000950               THRU 300-APPLY-STATUS-UPDATES-EXIT.
000960
000970           STOP RUN.
000980
000990       100-INITIALIZATION.
001000
001010           ACCEPT WS-RUN-DATE    FROM DATE.
001020           ACCEPT WS-TIME-OF-DAY FROM TIME.
001030            IF WS-RUN-DATE-YY > 80
001040                MOVE 19 TO WS-RUN-CENTURY
001050            ELSE
001060                MOVE 20 TO WS-RUN-CENTURY.
001070           MOVE WS-RUN-CENTURY  TO WS-RTS-YYYY (1:2).
001080           MOVE WS-RUN-DATE-YY  TO WS-RTS-YYYY (3:2).
001090           MOVE WS-RUN-DATE-MM  TO WS-RTS-MM.
001100           MOVE WS-RUN-DATE-DD  TO WS-RTS-DD.
001110           MOVE WS-TOD-HH       TO WS-RTS-HH.
001120           MOVE WS-TOD-MIN      TO WS-RTS-MIN.
001130           MOVE WS-TOD-SS       TO WS-RTS-SS.
001140
001150           OPEN INPUT  MOVEMENT-REQUEST-FILE.
001160           OPEN OUTPUT TXNHIST-OLD-FILE.
001170
001180           MOVE 1 TO WS-NEXT-TXN-ID.
001190
001200           READ MOVEMENT-REQUEST-FILE
001210               AT END SET END-OF-INPUT-FILE TO TRUE.
001220
001230       100-INITIALIZATION-EXIT.  EXIT.
001240
001250       200-LOG-ONE-REQUEST.
001260
001262           IF MVT-IS-CREATE OR MVT-IS-DEACTIVATE
001264               GO TO 200-SKIP-HISTORY-ROW.
001266
001270           MOVE SPACE TO TXNHIST-OLD-RECORD.
001280           MOVE WS-NEXT-TXN-ID  TO OLDTXN-ID.
001290           PERFORM 210-GENERATE-REFERENCE
001300               THRU 210-GENERATE-REFERENCE-EXIT.
001310
001312           MOVE 'N' TO WS-REJECT-SWITCH.
001320           EVALUATE TRUE
001325               WHEN MVT-IS-DEPOSIT
001326                   MOVE 'DEPOSIT   ' TO OLDTXN-TYPE
001330               WHEN MVT-IS-WITHDRAW
001332                   MOVE 'WITHDRAWAL' TO OLDTXN-TYPE
001340               WHEN MVT-IS-TRANSFER
001342                   MOVE 'TRANSFER  ' TO OLDTXN-TYPE
001350               WHEN OTHER
001352                   MOVE 'Y' TO WS-REJECT-SWITCH
001360           END-EVALUATE.
001362
001364           IF ROW-REJECTED
001366               DISPLAY 'LDGRP4 REJECT - UNRECOGNIZED MVT-OP='
001367                   MVT-OP ' FROM=' MVT-FROM-ACCT
001368                   ' TO=' MVT-TO-ACCT
001370               ADD 1 TO WS-INTAKE-REJECTS
001372               GO TO 200-SKIP-HISTORY-ROW.
001380
001390           MOVE MVT-FROM-ACCT     TO OLDTXN-SOURCE-ACCT.
001400           MOVE MVT-TO-ACCT       TO OLDTXN-DEST-ACCT.
001410           MOVE MVT-AMOUNT        TO OLDTXN-AMOUNT.
001420           MOVE ZERO              TO OLDTXN-BALANCE-AFTER.
001430           MOVE MVT-DESCRIPTION   TO OLDTXN-DESCRIPTION.
001440           MOVE WS-RTS-CHAR       TO OLDTXN-TIMESTAMP.
001450           SET OLDTXN-STATUS-PENDING TO TRUE.
001460
001470           WRITE TXNHIST-OLD-RECORD.
001480
001490           ADD 1 TO WS-NEXT-TXN-ID.
001500           ADD 1 TO WS-TXN-COUNT.
001505
001508       200-SKIP-HISTORY-ROW.
001510
001520           READ MOVEMENT-REQUEST-FILE
001530               AT END SET END-OF-INPUT-FILE TO TRUE.
001540
001550       200-LOG-ONE-REQUEST-EXIT.  EXIT.
001560
001570       210-GENERATE-REFERENCE.
001580
001590           COMPUTE WS-REF-SEED =
001600               (WS-NEXT-TXN-ID * 998877 + WS-RUN-TIME).
001610
001620           PERFORM 211-PICK-ONE-DIGIT
001630               VARYING WS-REF-SUB FROM 1 BY 1
001640               UNTIL WS-REF-SUB > 16.
001650
001660           PERFORM 212-PLACE-ONE-CHAR
001670               VARYING WS-REF-SUB FROM 1 BY 1
001680               UNTIL WS-REF-SUB > 16.
001690
001700       210-GENERATE-REFERENCE-EXIT.  EXIT.
001710
001720       211-PICK-ONE-DIGIT.
001730
001740           DIVIDE WS-REF-SEED BY 36
001750               GIVING WS-REF-SEED
001760               REMAINDER WS-REF-DIGIT (WS-REF-SUB).
001770           COMPUTE WS-REF-SEED =
001780               WS-REF-SEED + (WS-REF-SUB * 7) + WS-NEXT-TXN-ID.
001790
001800       212-PLACE-ONE-CHAR.
001810
001820           MOVE WS-REF-CHARSET (WS-REF-DIGIT (WS-REF-SUB) + 1:1)
001830               TO OLDTXN-REFERENCE (WS-REF-SUB:1).
001840
001850       300-APPLY-STATUS-UPDATES.
001855
001860           OPEN INPUT  TXN-STATUS-UPDATE-FILE.
001865           OPEN INPUT  TXNHIST-OLD-FILE.
001870           OPEN OUTPUT TRANSACTION-HISTORY-FILE.
001875
001880           READ TXN-STATUS-UPDATE-FILE
001885               AT END SET END-OF-STATUS-FILE TO TRUE.
001890
001895       300-COPY-ONE-HISTORY-ROW.
001898
001900           READ TXNHIST-OLD-FILE INTO TRANSACTION-HISTORY-RECORD
001910               AT END
001920                   GO TO 300-APPLY-STATUS-UPDATES-EXIT.
001930
001940           IF NOT END-OF-STATUS-FILE
001950               AND TSU-TXN-ID = TXN-ID
001960               MOVE TSU-NEW-STATUS TO TXN-STATUS
001970               ADD 1 TO WS-STATUS-UPDATE-COUNT
001980               READ TXN-STATUS-UPDATE-FILE
001990                   AT END SET END-OF-STATUS-FILE TO TRUE.
002000
002010           WRITE TRANSACTION-HISTORY-RECORD.
002020           GO TO 300-COPY-ONE-HISTORY-ROW.
002030
002040       300-APPLY-STATUS-UPDATES-EXIT.
002050
002060           CLOSE TXN-STATUS-UPDATE-FILE
002070                 TXNHIST-OLD-FILE
002080                 TRANSACTION-HISTORY-FILE.
002090
002100           EXIT.

000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP3.
000040       AUTHOR.        Ira M. Slick.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  04/22/1988.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: ACCOUNT MAINTENANCE RUN                        *
000110*    READS THE MOVEMENT-REQUEST FILE AND, FOR EACH DEPOSIT,      *
000120*    WITHDRAW, TRANSFER OR DEACTIVATE ROW, VALIDATES AND POSTS   *
000130*    THE BALANCE CHANGE AGAINST ACCOUNT-MASTER AND APPENDS A     *
000140*    COMPLETED TRANSACTION-HISTORY ROW IN THE SAME STEP (NO      *
000150*    QUEUE, NO EVENT HOP - THE LEDGER IS UPDATED AND THE         *
000160*    HISTORY ROW WRITTEN TOGETHER).  CREATE ROWS ARE SKIPPED -   *
000170*    THEY BELONG TO LDGRP1.  AN UNRECOGNIZED MVT-OP IS           *
000175*    REJECTED, COUNTED AND DISPLAYED, NOT SILENTLY DROPPED.      *
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    ----------                                                  *
000210*    04/22/88  IMS  ORIGINAL PROGRAM (SPUN OFF OLD SLICKP3        *
000220*              UPDATE-ACCOUNT SCREEN LOGIC FOR OVERNIGHT BATCH). *
000230*    09/09/88  IMS  REQ 1155 - WITHDRAW/TRANSFER FUNDS CHECK.    *
000240*    02/14/89  DKR  REQ 1230 - CHECKING OVERDRAFT LIMIT HONORED  *
000250*              ON THE SOURCE LEG OF A WITHDRAW OR TRANSFER.      *
000260*    06/03/90  DKR  REQ 1388 - TRANSFER SELF-CHECK (SAME ACCT).  *
000270*    12/18/91  PJH  REQ 1490 - DEACTIVATE (END-OF-CONTRACT FLAG  *
000280*              REBUILT AS ACT-ACTIVE) BROUGHT OVER FROM SLICKP3. *
000290*    10/07/94  PJH  REQ 1710 - TRANSACTION-HISTORY ROW WRITTEN   *
000300*              DIRECTLY AT POSTING TIME, NO MORE OVERNIGHT       *
000310*              RECONCILE STEP.                                  *
000320*    01/19/99  LMW  REQ 1903 - Y2K: RUN DATE WINDOWED.          *
000330*    06/30/00  LMW  REQ 1957 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000331*    03/19/02  DKR  REQ 2032 - MALFORMED-ROW GUARD MADE REAL:    *
000332*              AN MVT-OP OTHER THAN DEPOSIT/WITHDRAW/TRANSFER/   *
000333*              DEACTIVATE/CREATE IS NOW REJECTED, COUNTED IN     *
000334*              RUNT-ACCT-REJECTS AND DISPLAYED TO SYSOUT -       *
000335*              PREVIOUSLY FELL THROUGH WHEN OTHER UNCOUNTED.     *
000340******************************************************************
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER.    IBM-PC.
000380       OBJECT-COMPUTER.    IBM-PC.
000390       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000400                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT MOVEMENT-REQUEST-FILE  ASSIGN TO MVTREQ1
000440               ORGANIZATION IS LINE SEQUENTIAL.
000450           SELECT ACCOUNT-MASTER-FILE    ASSIGN TO ACCTMSTR
000460               ORGANIZATION IS RELATIVE
000470               ACCESS MODE IS DYNAMIC
000480               RELATIVE KEY IS WS-ACCT-RRN
000490               FILE STATUS IS WS-ACCTMSTR-STATUS.
000500           SELECT TRANSACTION-HISTORY-FILE ASSIGN TO TXNHIST2
000510               ORGANIZATION IS LINE SEQUENTIAL.
000520           SELECT RUN-TOTALS-FILE        ASSIGN TO RUNTOT1
000530               ORGANIZATION IS LINE SEQUENTIAL.
000540       DATA DIVISION.
000550       FILE SECTION.
000560       FD  MOVEMENT-REQUEST-FILE
000570           RECORDING MODE IS F.
000580           COPY MVTREC.
000600       FD  ACCOUNT-MASTER-FILE
000610           RECORDING MODE IS F.
000620           COPY ACCTREC.
000640       FD  TRANSACTION-HISTORY-FILE
000650           RECORDING MODE IS F.
000660           COPY TXNHREC.
000680       FD  RUN-TOTALS-FILE
000690           RECORDING MODE IS F.
000700           COPY RUNTREC.
000720       WORKING-STORAGE SECTION.
000730           COPY LDGRWS.
000735           COPY ACCTDIR.
000740       77  WS-ACCT-RRN                    PIC 9(08) COMP.
000750       77  WS-ACCTMSTR-STATUS             PIC X(02).
000760           88  ACCTMSTR-OK                     VALUE '00'.
000770       77  WS-NEXT-TXN-ID                 PIC 9(09) COMP.
000780       77  WS-REF-SEED                    PIC 9(18).
000790       01  WS-REF-WORK.
000800           03  WS-REF-DIGIT OCCURS 16 TIMES PIC 9(02) COMP.
000805           03  FILLER                     PIC X(04).
000810       77  WS-REF-CHARSET                 PIC X(36) VALUE
000820               '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'(1:36).
000830       77  WS-REF-SUB                     PIC 9(02) COMP.
000840       77  WS-LOOKUP-ACCT                 PIC X(16).
000850       77  WS-ACCT-FOUND-SW               PIC X(01) VALUE 'N'.
000860           88  WS-ACCT-FOUND                   VALUE 'Y'.
000870       77  WS-FROM-ENTRY                  PIC 9(08) COMP.
000880       77  WS-TO-ENTRY                    PIC 9(08) COMP.
000890       77  WS-AVAILABLE-FUNDS             PIC S9(11)V99.
000900       COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD==
000910           BY ==WS-FROM-MASTER== ==ACT-== BY ==FRM-==.
000920       COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD==
000930           BY ==WS-TO-MASTER== ==ACT-== BY ==DST-==.
000960       01  RUN-TOTALS-WORK.
000970           03  RUNT-DEPOSITS-CNT-W        PIC 9(07) COMP-3
000980                                              VALUE ZERO.
000990           03  RUNT-DEPOSITS-AMT-W        PIC S9(10)V99 COMP-3
001000                                              VALUE ZERO.
001010           03  RUNT-WITHDRAWALS-CNT-W     PIC 9(07) COMP-3
001020                                              VALUE ZERO.
001030           03  RUNT-WITHDRAWALS-AMT-W     PIC S9(10)V99 COMP-3
001040                                              VALUE ZERO.
001050           03  RUNT-TRANSFERS-CNT-W       PIC 9(07) COMP-3
001060                                              VALUE ZERO.
001070           03  RUNT-TRANSFERS-AMT-W       PIC S9(10)V99 COMP-3
001080                                              VALUE ZERO.
001090           03  RUNT-ACCT-REJECTS-W        PIC 9(07) COMP-3
001100                                              VALUE ZERO.
001110           03  FILLER                     PIC X(04).
001120       PROCEDURE DIVISION.
001130
001140       000-START-PROCESSING.
001150
001160           PERFORM 100-INITIALIZATION
001170               THRU 100-INITIALIZATION-EXIT.
001180
001190           PERFORM 200-PROCESS-ONE-REQUEST
001200               THRU 200-PROCESS-ONE-REQUEST-EXIT
001210               UNTIL END-OF-INPUT-FILE.
001220
001230           PERFORM 900-END-OF-RUN
001240               THRU 900-END-OF-RUN-EXIT.
001250
001260           STOP RUN.
001270
001280       100-INITIALIZATION.
001290
001300           ACCEPT WS-RUN-DATE    FROM DATE.
001310           ACCEPT WS-TIME-OF-DAY FROM TIME.
001320            IF WS-RUN-DATE-YY > 80
001330                MOVE 19 TO WS-RUN-CENTURY
001340            ELSE
001350                MOVE 20 TO WS-RUN-CENTURY.
001360           MOVE WS-RUN-CENTURY  TO WS-RTS-YYYY (1:2).
001370           MOVE WS-RUN-DATE-YY  TO WS-RTS-YYYY (3:2).
001380           MOVE WS-RUN-DATE-MM  TO WS-RTS-MM.
001390           MOVE WS-RUN-DATE-DD  TO WS-RTS-DD.
001400           MOVE WS-TOD-HH       TO WS-RTS-HH.
001410           MOVE WS-TOD-MIN      TO WS-RTS-MIN.
001420           MOVE WS-TOD-SS       TO WS-RTS-SS.
001430           COMPUTE WS-RUN-TIME =
001440               WS-RUN-DATE-DD * 100000000 + WS-TIME-OF-DAY.
001450
001460           OPEN INPUT  MOVEMENT-REQUEST-FILE.
001470           OPEN I-O    ACCOUNT-MASTER-FILE.
001480           OPEN OUTPUT TRANSACTION-HISTORY-FILE.
001490           OPEN OUTPUT RUN-TOTALS-FILE.
001500
001510           MOVE ZERO TO ACCT-DIR-COUNT.
001520           PERFORM 110-LOAD-ACCOUNT-DIRECTORY
001530               THRU 110-LOAD-ACCOUNT-DIRECTORY-EXIT.
001540
001550           MOVE 1 TO WS-NEXT-TXN-ID.
001560
001570           READ MOVEMENT-REQUEST-FILE
001580               AT END SET END-OF-INPUT-FILE TO TRUE.
001590
001600       100-INITIALIZATION-EXIT.  EXIT.
001610
001620       110-LOAD-ACCOUNT-DIRECTORY.
001630
001640           MOVE 1 TO WS-ACCT-RRN.
001650
001660       110-READ-NEXT-MASTER.
001670
001680           READ ACCOUNT-MASTER-FILE
001690               KEY IS WS-ACCT-RRN
001700               INVALID KEY
001710                   GO TO 110-LOAD-ACCOUNT-DIRECTORY-EXIT.
001720
001730           ADD 1 TO ACCT-DIR-COUNT.
001740           MOVE ACT-NUMBER  TO ACCT-DIR-NUMBER (ACCT-DIR-COUNT).
001750           MOVE WS-ACCT-RRN TO ACCT-DIR-RRN    (ACCT-DIR-COUNT).
001760           ADD 1 TO WS-ACCT-RRN.
001770           GO TO 110-READ-NEXT-MASTER.
001780
001790       110-LOAD-ACCOUNT-DIRECTORY-EXIT.  EXIT.
001800
001810       200-PROCESS-ONE-REQUEST.
001820
001830           MOVE 'N' TO WS-REJECT-SWITCH.
001840
001850           EVALUATE TRUE
001860               WHEN MVT-IS-DEPOSIT
001870                   PERFORM 300-POST-DEPOSIT
001880                       THRU 300-POST-DEPOSIT-EXIT
001890               WHEN MVT-IS-WITHDRAW
001900                   PERFORM 400-POST-WITHDRAWAL
001910                       THRU 400-POST-WITHDRAWAL-EXIT
001920               WHEN MVT-IS-TRANSFER
001930                   PERFORM 500-POST-TRANSFER
001940                       THRU 500-POST-TRANSFER-EXIT
001950               WHEN MVT-IS-DEACTIVATE
001960                   PERFORM 600-DEACTIVATE-ACCOUNT
001970                       THRU 600-DEACTIVATE-ACCOUNT-EXIT
001980               WHEN MVT-IS-CREATE
001982                   CONTINUE
001984               WHEN OTHER
001986                   MOVE 'Y' TO WS-REJECT-SWITCH
001988           END-EVALUATE.
002010
002020           IF ROW-REJECTED
002022               DISPLAY 'LDGRP3 REJECT - OP=' MVT-OP
002023                   ' FROM=' MVT-FROM-ACCT ' TO=' MVT-TO-ACCT
002024                   ' AMT=' MVT-AMOUNT
002026               ADD 1 TO RUNT-ACCT-REJECTS-W.
002040
002050           READ MOVEMENT-REQUEST-FILE
002060               AT END SET END-OF-INPUT-FILE TO TRUE.
002070
002080       200-PROCESS-ONE-REQUEST-EXIT.  EXIT.
002090
002100       210-FIND-ACCOUNT.
002110
002120*    LOOKS UP WS-LOOKUP-ACCT IN THE DIRECTORY TABLE AND LEAVES     *
002130*    THE RELATIVE RECORD NUMBER IN WS-FROM-ENTRY.
002140
002150           MOVE 'N' TO WS-ACCT-FOUND-SW.
002160           SEARCH ALL ACCT-DIR-ENTRY
002170               AT END
002180                   NEXT SENTENCE
002190               WHEN ACCT-DIR-NUMBER (ACCT-DIR-NDX) = WS-LOOKUP-ACCT
002200                   SET WS-ACCT-FOUND TO TRUE
002210                   MOVE ACCT-DIR-RRN (ACCT-DIR-NDX) TO WS-FROM-ENTRY.
002220
002230       210-FIND-ACCOUNT-EXIT.  EXIT.
002240
002250       300-POST-DEPOSIT.
002260
002270           IF MVT-AMOUNT IS NOT NUMERIC OR MVT-AMOUNT NOT > ZERO
002280               MOVE 'Y' TO WS-REJECT-SWITCH
002290               GO TO 300-POST-DEPOSIT-EXIT.
002300
002310           MOVE MVT-FROM-ACCT TO WS-LOOKUP-ACCT.
002320           PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
002330           IF NOT WS-ACCT-FOUND
002340               MOVE 'Y' TO WS-REJECT-SWITCH
002350               GO TO 300-POST-DEPOSIT-EXIT.
002360
002370           MOVE WS-FROM-ENTRY TO WS-ACCT-RRN.
002380           READ ACCOUNT-MASTER-FILE INTO WS-FROM-MASTER
002390               KEY IS WS-ACCT-RRN
002400               INVALID KEY
002410                   MOVE 'Y' TO WS-REJECT-SWITCH
002420                   GO TO 300-POST-DEPOSIT-EXIT.
002430
002440           COMPUTE FRM-BALANCE ROUNDED = FRM-BALANCE + MVT-AMOUNT.
002450           MOVE WS-RTS-CHAR TO FRM-UPDATED-AT.
002460           REWRITE ACCOUNT-MASTER-RECORD FROM WS-FROM-MASTER
002470               INVALID KEY
002480                   MOVE 'Y' TO WS-REJECT-SWITCH
002490                   GO TO 300-POST-DEPOSIT-EXIT.
002500
002510           PERFORM 700-WRITE-COMPLETED-TXN
002520               THRU 700-WRITE-COMPLETED-TXN-EXIT.
002530           MOVE 'DEPOSIT   '        TO TXN-TYPE.
002540           MOVE MVT-FROM-ACCT       TO TXN-SOURCE-ACCT.
002550           MOVE MVT-FROM-ACCT       TO TXN-DEST-ACCT.
002560           MOVE 'Deposit to account' TO TXN-DESCRIPTION.
002570           MOVE FRM-BALANCE TO TXN-BALANCE-AFTER.
002580           WRITE TRANSACTION-HISTORY-RECORD.
002590
002600           ADD 1 TO RUNT-DEPOSITS-CNT-W.
002610           ADD MVT-AMOUNT TO RUNT-DEPOSITS-AMT-W.
002620
002630       300-POST-DEPOSIT-EXIT.  EXIT.
002640
002650       400-POST-WITHDRAWAL.
002660
002670           IF MVT-AMOUNT IS NOT NUMERIC OR MVT-AMOUNT NOT > ZERO
002680               MOVE 'Y' TO WS-REJECT-SWITCH
002690               GO TO 400-POST-WITHDRAWAL-EXIT.
002700
002710           MOVE MVT-FROM-ACCT TO WS-LOOKUP-ACCT.
002720           PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
002730           IF NOT WS-ACCT-FOUND
002740               MOVE 'Y' TO WS-REJECT-SWITCH
002750               GO TO 400-POST-WITHDRAWAL-EXIT.
002760
002770           MOVE WS-FROM-ENTRY TO WS-ACCT-RRN.
002780           READ ACCOUNT-MASTER-FILE INTO WS-FROM-MASTER
002790               KEY IS WS-ACCT-RRN
002800               INVALID KEY
002810                   MOVE 'Y' TO WS-REJECT-SWITCH
002820                   GO TO 400-POST-WITHDRAWAL-EXIT.
002830
002840           PERFORM 800-COMPUTE-AVAILABLE-FUNDS
002850               THRU 800-COMPUTE-AVAILABLE-FUNDS-EXIT.
002860           IF WS-AVAILABLE-FUNDS < MVT-AMOUNT
002870               MOVE 'Y' TO WS-REJECT-SWITCH
002880               GO TO 400-POST-WITHDRAWAL-EXIT.
002890
002900           COMPUTE FRM-BALANCE ROUNDED = FRM-BALANCE - MVT-AMOUNT.
002910           MOVE WS-RTS-CHAR TO FRM-UPDATED-AT.
002920           REWRITE ACCOUNT-MASTER-RECORD FROM WS-FROM-MASTER
002930               INVALID KEY
002940                   MOVE 'Y' TO WS-REJECT-SWITCH
002950                   GO TO 400-POST-WITHDRAWAL-EXIT.
002960
002970           PERFORM 700-WRITE-COMPLETED-TXN
002980               THRU 700-WRITE-COMPLETED-TXN-EXIT.
002990           MOVE 'WITHDRAWAL'              TO TXN-TYPE.
003000           MOVE MVT-FROM-ACCT             TO TXN-SOURCE-ACCT.
003010           MOVE SPACE                     TO TXN-DEST-ACCT.
003020           MOVE 'Withdrawal from account' TO TXN-DESCRIPTION.
003030           MOVE FRM-BALANCE TO TXN-BALANCE-AFTER.
003040           WRITE TRANSACTION-HISTORY-RECORD.
003050
003060           ADD 1 TO RUNT-WITHDRAWALS-CNT-W.
003070           ADD MVT-AMOUNT TO RUNT-WITHDRAWALS-AMT-W.
003080
003090       400-POST-WITHDRAWAL-EXIT.  EXIT.
003100
003110       500-POST-TRANSFER.
003120
003130           IF MVT-AMOUNT IS NOT NUMERIC OR MVT-AMOUNT NOT > ZERO
003140               MOVE 'Y' TO WS-REJECT-SWITCH
003150               GO TO 500-POST-TRANSFER-EXIT.
003160
003170           IF MVT-FROM-ACCT = MVT-TO-ACCT
003180               MOVE 'Y' TO WS-REJECT-SWITCH
003190               GO TO 500-POST-TRANSFER-EXIT.
003200
003210           MOVE MVT-FROM-ACCT TO WS-LOOKUP-ACCT.
003220           PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
003230           IF NOT WS-ACCT-FOUND
003240               MOVE 'Y' TO WS-REJECT-SWITCH
003250               GO TO 500-POST-TRANSFER-EXIT.
003260           MOVE WS-FROM-ENTRY TO WS-ACCT-RRN.
003270           READ ACCOUNT-MASTER-FILE INTO WS-FROM-MASTER
003280               KEY IS WS-ACCT-RRN
003290               INVALID KEY
003300                   MOVE 'Y' TO WS-REJECT-SWITCH
003310                   GO TO 500-POST-TRANSFER-EXIT.
003320
003330           MOVE MVT-TO-ACCT TO WS-LOOKUP-ACCT.
003340           PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
003350           IF NOT WS-ACCT-FOUND
003360               MOVE 'Y' TO WS-REJECT-SWITCH
003370               GO TO 500-POST-TRANSFER-EXIT.
003380           MOVE WS-FROM-ENTRY TO WS-TO-ENTRY.
003390           MOVE WS-TO-ENTRY   TO WS-ACCT-RRN.
003400           READ ACCOUNT-MASTER-FILE INTO WS-TO-MASTER
003410               KEY IS WS-ACCT-RRN
003420               INVALID KEY
003430                   MOVE 'Y' TO WS-REJECT-SWITCH
003440                   GO TO 500-POST-TRANSFER-EXIT.
003450
003460           PERFORM 800-COMPUTE-AVAILABLE-FUNDS
003470               THRU 800-COMPUTE-AVAILABLE-FUNDS-EXIT.
003480           IF WS-AVAILABLE-FUNDS < MVT-AMOUNT
003490               MOVE 'Y' TO WS-REJECT-SWITCH
003500               GO TO 500-POST-TRANSFER-EXIT.
003510
003520           COMPUTE FRM-BALANCE ROUNDED = FRM-BALANCE - MVT-AMOUNT.
003530           COMPUTE DST-BALANCE ROUNDED = DST-BALANCE + MVT-AMOUNT.
003540           MOVE WS-RTS-CHAR TO FRM-UPDATED-AT.
003550           MOVE WS-RTS-CHAR TO DST-UPDATED-AT.
003560
003570           MOVE WS-FROM-ENTRY TO WS-ACCT-RRN.
003580           REWRITE ACCOUNT-MASTER-RECORD FROM WS-FROM-MASTER
003590               INVALID KEY
003600                   MOVE 'Y' TO WS-REJECT-SWITCH
003610                   GO TO 500-POST-TRANSFER-EXIT.
003620           MOVE WS-TO-ENTRY TO WS-ACCT-RRN.
003630           REWRITE ACCOUNT-MASTER-RECORD FROM WS-TO-MASTER
003640               INVALID KEY
003650                   MOVE 'Y' TO WS-REJECT-SWITCH
003660                   GO TO 500-POST-TRANSFER-EXIT.
003670
003680           PERFORM 700-WRITE-COMPLETED-TXN
003690               THRU 700-WRITE-COMPLETED-TXN-EXIT.
003700           MOVE 'TRANSFER  '                TO TXN-TYPE.
003710           MOVE MVT-FROM-ACCT               TO TXN-SOURCE-ACCT.
003720           MOVE MVT-TO-ACCT                 TO TXN-DEST-ACCT.
003730           MOVE 'Transfer between accounts' TO TXN-DESCRIPTION.
003740           MOVE FRM-BALANCE TO TXN-BALANCE-AFTER.
003750           WRITE TRANSACTION-HISTORY-RECORD.
003760
003770           ADD 1 TO RUNT-TRANSFERS-CNT-W.
003780           ADD MVT-AMOUNT TO RUNT-TRANSFERS-AMT-W.
003790
003800       500-POST-TRANSFER-EXIT.  EXIT.
003810
003820       600-DEACTIVATE-ACCOUNT.
003830
003840           MOVE MVT-FROM-ACCT TO WS-LOOKUP-ACCT.
003850           PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
003860           IF NOT WS-ACCT-FOUND
003870               MOVE 'Y' TO WS-REJECT-SWITCH
003880               GO TO 600-DEACTIVATE-ACCOUNT-EXIT.
003890
003900           MOVE WS-FROM-ENTRY TO WS-ACCT-RRN.
003910           READ ACCOUNT-MASTER-FILE INTO WS-FROM-MASTER
003920               KEY IS WS-ACCT-RRN
003930               INVALID KEY
003940                   MOVE 'Y' TO WS-REJECT-SWITCH
003950                   GO TO 600-DEACTIVATE-ACCOUNT-EXIT.
003960
003970           MOVE 'N' TO FRM-ACTIVE.
003980           MOVE WS-RTS-CHAR TO FRM-UPDATED-AT.
003990           REWRITE ACCOUNT-MASTER-RECORD FROM WS-FROM-MASTER
004000               INVALID KEY
004010                   MOVE 'Y' TO WS-REJECT-SWITCH
004020                   GO TO 600-DEACTIVATE-ACCOUNT-EXIT.
004030
004040       600-DEACTIVATE-ACCOUNT-EXIT.  EXIT.
004050
004060       700-WRITE-COMPLETED-TXN.
004070
004080           MOVE SPACE TO TRANSACTION-HISTORY-RECORD.
004090           MOVE WS-NEXT-TXN-ID TO TXN-ID.
004100           PERFORM 710-GENERATE-REFERENCE
004110               THRU 710-GENERATE-REFERENCE-EXIT.
004120           MOVE MVT-AMOUNT      TO TXN-AMOUNT.
004130           MOVE MVT-DESCRIPTION TO TXN-DESCRIPTION.
004140           MOVE WS-RTS-CHAR     TO TXN-TIMESTAMP.
004150           SET TXN-STATUS-COMPLETED TO TRUE.
004160           ADD 1 TO WS-NEXT-TXN-ID.
004170
004180       700-WRITE-COMPLETED-TXN-EXIT.  EXIT.
004190
004200       710-GENERATE-REFERENCE.
004210
004220           COMPUTE WS-REF-SEED =
004230               (WS-NEXT-TXN-ID * 998877 + WS-RUN-TIME).
004240
004250           PERFORM 711-PICK-ONE-DIGIT
004260               VARYING WS-REF-SUB FROM 1 BY 1
004270               UNTIL WS-REF-SUB > 16.
004280
004290           PERFORM 712-PLACE-ONE-CHAR
004300               VARYING WS-REF-SUB FROM 1 BY 1
004310               UNTIL WS-REF-SUB > 16.
004320
004330       710-GENERATE-REFERENCE-EXIT.  EXIT.
004340
004350       711-PICK-ONE-DIGIT.
004360
004370           DIVIDE WS-REF-SEED BY 36
004380               GIVING WS-REF-SEED
004390               REMAINDER WS-REF-DIGIT (WS-REF-SUB).
004400           COMPUTE WS-REF-SEED =
004410               WS-REF-SEED + (WS-REF-SUB * 7) + WS-NEXT-TXN-ID.
004420
004430       712-PLACE-ONE-CHAR.
004440
004450           MOVE WS-REF-CHARSET (WS-REF-DIGIT (WS-REF-SUB) + 1:1)
004460               TO TXN-REFERENCE (WS-REF-SUB:1).
004470
004480       800-COMPUTE-AVAILABLE-FUNDS.
004490
004500           IF FRM-TYPE-CHECKING
004510               COMPUTE WS-AVAILABLE-FUNDS =
004520                   FRM-BALANCE + FRM-OVERDRAFT-LIMIT
004530           ELSE
004540               MOVE FRM-BALANCE TO WS-AVAILABLE-FUNDS.
004550
004560       800-COMPUTE-AVAILABLE-FUNDS-EXIT.  EXIT.
004570
004580       900-END-OF-RUN.
004590
004600           MOVE SPACE TO RUN-TOTALS-RECORD.
004610           SET RUNT-FROM-ACCT-MAINT TO TRUE.
004620           MOVE ZERO TO RUNT-ACCTS-CREATED.
004630           MOVE RUNT-DEPOSITS-CNT-W     TO RUNT-DEPOSITS-CNT.
004640           MOVE RUNT-DEPOSITS-AMT-W     TO RUNT-DEPOSITS-AMT.
004650           MOVE RUNT-WITHDRAWALS-CNT-W  TO RUNT-WITHDRAWALS-CNT.
004660           MOVE RUNT-WITHDRAWALS-AMT-W  TO RUNT-WITHDRAWALS-AMT.
004670           MOVE RUNT-TRANSFERS-CNT-W    TO RUNT-TRANSFERS-CNT.
004680           MOVE RUNT-TRANSFERS-AMT-W    TO RUNT-TRANSFERS-AMT.
004690           MOVE RUNT-ACCT-REJECTS-W     TO RUNT-ACCT-REJECTS.
004700           WRITE RUN-TOTALS-RECORD.
004710
004720           CLOSE MOVEMENT-REQUEST-FILE
004730                 ACCOUNT-MASTER-FILE
004740                 TRANSACTION-HISTORY-FILE
004750                 RUN-TOTALS-FILE.
004760
004770       900-END-OF-RUN-EXIT.  EXIT.

000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP5.
000040       AUTHOR.        Dennis K. Rourke.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  06/11/1990.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: USER ONBOARDING / MAINTENANCE RUN              *
000110*    READS THE USER-REQUEST FILE AND, FOR EACH REGISTER ROW,     *
000120*    VALIDATES USR-USERNAME AND USR-EMAIL AGAINST THE UNIQUENESS *
000130*    DIRECTORY AND, IF CLEAR, BUILDS A NEW USER-MASTER RECORD.   *
000140*    FOR EACH UPDATE ROW, LOOKS UP THE EXISTING USER-MASTER      *
000150*    RECORD BY USR-ID AND OVERLAYS THE MUTABLE PROFILE FIELDS.   *
000155*    A DUPLICATE-USERNAME OR DUPLICATE-EMAIL REJECT IS           *
000158*    DISPLAYED TO SYSOUT, NOT JUST COUNTED.                      *
000160******************************************************************
000170*    CHANGE LOG                                                  *
000180*    ----------                                                  *
000190*    06/11/90  DKR  ORIGINAL PROGRAM (SPUN OFF OLD SLICKP5        *
000200*              ADD-USER/CHANGE-USER SCREEN LOGIC FOR BATCH).     *
000210*    01/22/91  DKR  REQ 1465 - INDEPENDENT DUPLICATE-USERNAME    *
000220*              AND DUPLICATE-EMAIL CHECKS, BOTH ALWAYS RUN.      *
000230*    08/09/92  PJH  REQ 1560 - DEFAULT ROLE OF ROLE_USER WHEN    *
000240*              THE REQUEST ROW CARRIES NO ROLE.                  *
000250*    03/30/94  PJH  REQ 1688 - PARTIAL UPDATE OF PHONE/ADDRESS - *
000260*              BLANK MEANS LEAVE CURRENT VALUE ALONE.            *
000270*    11/15/95  LMW  REQ 1790 - REJECT-REASON COUNTS SPLIT OUT    *
000280*              (DUP USERNAME VS DUP EMAIL) FOR THE RUN TOTALS.   *
000290*    01/25/99  LMW  REQ 1904 - Y2K: RUN DATE WINDOWED.          *
000300*    06/30/00  LMW  REQ 1958 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000301*    03/19/02  DKR  REQ 2034 - DUPLICATE-USERNAME/EMAIL          *
000302*              REJECTS NOW DISPLAYED TO SYSOUT (USERNAME/        *
000303*              EMAIL), MATCHING THE REJECT LOGGING LDGRP1/       *
000304*              LDGRP3/LDGRP4 CARRY - PREVIOUSLY ONLY COUNTED.    *
000310******************************************************************
000320       ENVIRONMENT DIVISION.
000330       CONFIGURATION SECTION.
000340       SOURCE-COMPUTER.    IBM-PC.
000350       OBJECT-COMPUTER.    IBM-PC.
000360       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000370                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000380       INPUT-OUTPUT SECTION.
000390       FILE-CONTROL.
000400           SELECT USER-REQUEST-FILE      ASSIGN TO USRREQ1
000410               ORGANIZATION IS LINE SEQUENTIAL.
000420           SELECT USER-MASTER-FILE       ASSIGN TO USERMSTR
000430               ORGANIZATION IS RELATIVE
000440               ACCESS MODE IS DYNAMIC
000450               RELATIVE KEY IS WS-USER-RRN
000460               FILE STATUS IS WS-USERMSTR-STATUS.
000470           SELECT RUN-TOTALS-FILE        ASSIGN TO RUNTOT1
000480               ORGANIZATION IS LINE SEQUENTIAL.
000490       DATA DIVISION.
000500       FILE SECTION.
000510       FD  USER-REQUEST-FILE
000520           RECORDING MODE IS F.
000530       01  USER-REQUEST-RECORD.
000540           03  USRQ-OP                    PIC X(08).
000550               88  USRQ-IS-REGISTER            VALUE 'REGISTER'.
000560               88  USRQ-IS-UPDATE              VALUE 'UPDATE  '.
000570           03  USRQ-USER-ID                PIC 9(09).
000580           03  USRQ-USERNAME               PIC X(50).
000590           03  USRQ-PASSWORD-HASH          PIC X(100).
000600           03  USRQ-FIRST-NAME             PIC X(50).
000610           03  USRQ-LAST-NAME              PIC X(50).
000620           03  USRQ-EMAIL                  PIC X(100).
000630           03  USRQ-PHONE                  PIC X(20).
000640           03  USRQ-ADDRESS                PIC X(200).
000650           03  USRQ-ROLE                   PIC X(10).
000660           03  FILLER                      PIC X(09).
000670       FD  USER-MASTER-FILE
000680           RECORDING MODE IS F.
000690           COPY USRMREC.
000710       FD  RUN-TOTALS-FILE
000720           RECORDING MODE IS F.
000730           COPY RUNTREC.
000750       WORKING-STORAGE SECTION.
000760           COPY LDGRWS.
000765           COPY USRDIR.
000770       77  WS-USER-RRN                    PIC 9(08) COMP.
000780       77  WS-USERMSTR-STATUS             PIC X(02).
000790           88  USERMSTR-OK                     VALUE '00'.
000800       77  WS-NEXT-USER-ID                PIC 9(09) COMP.
000810       77  WS-NEXT-RRN                    PIC 9(08) COMP.
000820       77  WS-DUP-USERNAME-SW             PIC X(01) VALUE 'N'.
000830           88  WS-DUP-USERNAME                 VALUE 'Y'.
000840       77  WS-DUP-EMAIL-SW                PIC X(01) VALUE 'N'.
000850           88  WS-DUP-EMAIL                    VALUE 'Y'.
000860       77  WS-FOUND-RRN                   PIC 9(08) COMP.
000870       77  WS-FOUND-SW                    PIC X(01) VALUE 'N'.
000880           88  WS-USER-FOUND                   VALUE 'Y'.
000890       01  RUN-TOTALS-WORK.
000900           03  RUNT-REGISTERED-W          PIC 9(07) COMP-3
000910                                              VALUE ZERO.
000920           03  RUNT-UPDATED-W             PIC 9(07) COMP-3
000930                                              VALUE ZERO.
000940           03  RUNT-DUP-USERNAME-W        PIC 9(07) COMP-3
000950                                              VALUE ZERO.
000960           03  RUNT-DUP-EMAIL-W           PIC 9(07) COMP-3
000970                                              VALUE ZERO.
000980           03  FILLER                     PIC X(08).
000990       PROCEDURE DIVISION.
001000
001010       000-START-PROCESSING.
001020
001030           PERFORM 100-INITIALIZATION
001040               THRU 100-INITIALIZATION-EXIT.
001050
001060           PERFORM 200-PROCESS-ONE-REQUEST
001070               THRU 200-PROCESS-ONE-REQUEST-EXIT
001080               UNTIL END-OF-INPUT-FILE.
001090
001100           PERFORM 900-END-OF-RUN
001110               THRU 900-END-OF-RUN-EXIT.
001120
001130           STOP RUN.
001140
001150       100-INITIALIZATION.
001160
001170           ACCEPT WS-RUN-DATE    FROM DATE.
001180           ACCEPT WS-TIME-OF-DAY FROM TIME.
001190            IF WS-RUN-DATE-YY > 80
001200                MOVE 19 TO WS-RUN-CENTURY
001210            ELSE
001220                MOVE 20 TO WS-RUN-CENTURY.
001230           MOVE WS-RUN-CENTURY  TO WS-RTS-YYYY (1:2).
001240           MOVE WS-RUN-DATE-YY  TO WS-RTS-YYYY (3:2).
001250           MOVE WS-RUN-DATE-MM  TO WS-RTS-MM.
001260           MOVE WS-RUN-DATE-DD  TO WS-RTS-DD.
001270           MOVE WS-TOD-HH       TO WS-RTS-HH.
001280           MOVE WS-TOD-MIN      TO WS-RTS-MIN.
001290           MOVE WS-TOD-SS       TO WS-RTS-SS.
001300
001310           OPEN INPUT  USER-REQUEST-FILE.
001320           OPEN I-O    USER-MASTER-FILE.
001330           OPEN OUTPUT RUN-TOTALS-FILE.
001340
001350           MOVE ZERO TO USR-DIR-COUNT.
001360           PERFORM 110-LOAD-USER-DIRECTORY
001370               THRU 110-LOAD-USER-DIRECTORY-EXIT.
001380
001390           IF USR-DIR-COUNT = ZERO
001400               MOVE 1 TO WS-NEXT-USER-ID
001410           ELSE
001420               COMPUTE WS-NEXT-USER-ID = USR-DIR-COUNT + 1.
001430           MOVE USR-DIR-COUNT TO WS-NEXT-RRN.
001440           ADD 1 TO WS-NEXT-RRN.
001450
001460           READ USER-REQUEST-FILE
001470               AT END SET END-OF-INPUT-FILE TO TRUE.
001480
001490       100-INITIALIZATION-EXIT.  EXIT.
001500
001510       110-LOAD-USER-DIRECTORY.
001520
001530           MOVE 1 TO WS-USER-RRN.
001540
001550       110-READ-NEXT-MASTER.
001560
001570           READ USER-MASTER-FILE
001580               KEY IS WS-USER-RRN
001590               INVALID KEY
001600                   GO TO 110-LOAD-USER-DIRECTORY-EXIT.
001610
001620           ADD 1 TO USR-DIR-COUNT.
001630           MOVE USR-USERNAME TO USR-DIR-USERNAME (USR-DIR-COUNT).
001640           MOVE USR-EMAIL    TO USR-DIR-EMAIL    (USR-DIR-COUNT).
001650           MOVE WS-USER-RRN  TO USR-DIR-RRN       (USR-DIR-COUNT).
001660           ADD 1 TO WS-USER-RRN.
001670           GO TO 110-READ-NEXT-MASTER.
001680
001690       110-LOAD-USER-DIRECTORY-EXIT.  EXIT.
001700
001710       200-PROCESS-ONE-REQUEST.
001720
001730           MOVE 'N' TO WS-REJECT-SWITCH.
001740
001750           EVALUATE TRUE
001760               WHEN USRQ-IS-REGISTER
001770                   PERFORM 300-REGISTER-USER
001780                       THRU 300-REGISTER-USER-EXIT
001790               WHEN USRQ-IS-UPDATE
001800                   PERFORM 400-UPDATE-USER
001810                       THRU 400-UPDATE-USER-EXIT
001820               WHEN OTHER
001830                   CONTINUE
001840           END-EVALUATE.
001850
001860           READ USER-REQUEST-FILE
001870               AT END SET END-OF-INPUT-FILE TO TRUE.
001880
001890       200-PROCESS-ONE-REQUEST-EXIT.  EXIT.
001900
001910       300-REGISTER-USER.
001920
001930           MOVE 'N' TO WS-DUP-USERNAME-SW.
001940           SEARCH ALL USR-DIR-ENTRY
001950               AT END
001960                   NEXT SENTENCE
001970               WHEN USR-DIR-USERNAME (USR-DIR-NDX) = USRQ-USERNAME
001980                   SET WS-DUP-USERNAME TO TRUE.
001990
002000           MOVE 'N' TO WS-DUP-EMAIL-SW.
002010           PERFORM 310-CHECK-EMAIL
002020               THRU 310-CHECK-EMAIL-EXIT
002030               VARYING USR-DIR-NDX FROM 1 BY 1
002040               UNTIL USR-DIR-NDX > USR-DIR-COUNT.
002050
002060           IF WS-DUP-USERNAME
002070               MOVE 'Y' TO WS-REJECT-SWITCH
002080               ADD 1 TO RUNT-DUP-USERNAME-W.
002090           IF WS-DUP-EMAIL
002100               MOVE 'Y' TO WS-REJECT-SWITCH
002110               ADD 1 TO RUNT-DUP-EMAIL-W.
002120
002130           IF ROW-REJECTED
002132               DISPLAY 'LDGRP5 REJECT - USERNAME=' USRQ-USERNAME
002134                   ' EMAIL=' USRQ-EMAIL
002140               GO TO 300-REGISTER-USER-EXIT.
002150
002160           MOVE SPACE                TO USER-MASTER-RECORD.
002170           MOVE WS-NEXT-USER-ID      TO USR-ID.
002180           MOVE USRQ-USERNAME        TO USR-USERNAME.
002190           MOVE USRQ-PASSWORD-HASH   TO USR-PASSWORD-HASH.
002200           MOVE USRQ-FIRST-NAME      TO USR-FIRST-NAME.
002210           MOVE USRQ-LAST-NAME       TO USR-LAST-NAME.
002220           MOVE USRQ-EMAIL           TO USR-EMAIL.
002230           MOVE USRQ-PHONE           TO USR-PHONE.
002240           MOVE USRQ-ADDRESS         TO USR-ADDRESS.
002250           IF USRQ-ROLE = SPACE
002260               MOVE 'ROLE_USER ' TO USR-ROLE
002270           ELSE
002280               MOVE USRQ-ROLE TO USR-ROLE.
002290           MOVE WS-RTS-CHAR          TO USR-CREATED-AT.
002300           MOVE WS-RTS-CHAR          TO USR-UPDATED-AT.
002310
002320           MOVE WS-NEXT-RRN TO WS-USER-RRN.
002330           WRITE USER-MASTER-RECORD
002340               INVALID KEY
002350                   MOVE 'Y' TO WS-REJECT-SWITCH
002360                   GO TO 300-REGISTER-USER-EXIT.
002370
002380           ADD 1 TO USR-DIR-COUNT.
002390           MOVE USRQ-USERNAME TO USR-DIR-USERNAME (USR-DIR-COUNT).
002400           MOVE USRQ-EMAIL    TO USR-DIR-EMAIL    (USR-DIR-COUNT).
002410           MOVE WS-USER-RRN   TO USR-DIR-RRN       (USR-DIR-COUNT).
002420           ADD 1 TO WS-NEXT-RRN.
002430           ADD 1 TO WS-NEXT-USER-ID.
002440           ADD 1 TO RUNT-REGISTERED-W.
002450
002460       300-REGISTER-USER-EXIT.  EXIT.
002470
002480       310-CHECK-EMAIL.
002490
002500*    THE DIRECTORY TABLE IS KEYED FOR SEARCH ALL ON USERNAME, SO   *
002510*    THE EMAIL CHECK IS A PLAIN SEQUENTIAL SCAN OF THE SAME TABLE. *
002520
002530           IF USR-DIR-EMAIL (USR-DIR-NDX) = USRQ-EMAIL
002540               SET WS-DUP-EMAIL TO TRUE.
002550
002560       310-CHECK-EMAIL-EXIT.  EXIT.
002570
002580       400-UPDATE-USER.
002590
002600           MOVE 'N' TO WS-FOUND-SW.
002610           MOVE 1 TO WS-USER-RRN.
002620
002630       400-FIND-USER.
002640
002650           READ USER-MASTER-FILE
002660               KEY IS WS-USER-RRN
002670               INVALID KEY
002680                   GO TO 400-FIND-USER-DONE.
002690
002700           IF USR-ID = USRQ-USER-ID
002710               SET WS-USER-FOUND TO TRUE
002720               GO TO 400-FIND-USER-DONE.
002730
002740           ADD 1 TO WS-USER-RRN.
002750           GO TO 400-FIND-USER.
002760
002770       400-FIND-USER-DONE.
002780
002790           IF NOT WS-USER-FOUND
002800               MOVE 'Y' TO WS-REJECT-SWITCH
002810               GO TO 400-UPDATE-USER-EXIT.
002820
002830           MOVE USRQ-FIRST-NAME TO USR-FIRST-NAME.
002840           MOVE USRQ-LAST-NAME  TO USR-LAST-NAME.
002850           IF USRQ-PHONE NOT = SPACE
002860               MOVE USRQ-PHONE TO USR-PHONE.
002870           IF USRQ-ADDRESS NOT = SPACE
002880               MOVE USRQ-ADDRESS TO USR-ADDRESS.
002890           MOVE WS-RTS-CHAR TO USR-UPDATED-AT.
002900
002910           REWRITE USER-MASTER-RECORD
002920               INVALID KEY
002930                   MOVE 'Y' TO WS-REJECT-SWITCH
002940                   GO TO 400-UPDATE-USER-EXIT.
002950
002960           ADD 1 TO RUNT-UPDATED-W.
002970
002980       400-UPDATE-USER-EXIT.  EXIT.
002990
003000       900-END-OF-RUN.
003010
003020           MOVE SPACE TO RUN-TOTALS-RECORD.
003030           SET RUNT-FROM-USER-MAINT TO TRUE.
003040           MOVE RUNT-REGISTERED-W   TO RUNT-USERS-REGISTERED.
003050           MOVE RUNT-UPDATED-W      TO RUNT-USERS-UPDATED.
003060           MOVE RUNT-DUP-USERNAME-W TO RUNT-DUP-USERNAME-CNT.
003070           MOVE RUNT-DUP-EMAIL-W    TO RUNT-DUP-EMAIL-CNT.
003080           WRITE RUN-TOTALS-RECORD.
003090
003100           CLOSE USER-REQUEST-FILE
003110                 USER-MASTER-FILE
003120                 RUN-TOTALS-FILE.
003130
003140       900-END-OF-RUN-EXIT.  EXIT.

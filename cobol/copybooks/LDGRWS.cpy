000010******************************************************************
000020*    LDGRWS   --  COMMON RUN WORK AREA                           *
000030*    RUN DATE/TIME STAMP AND SHARED MESSAGE/SWITCH AREA USED     *
000040*    BY EVERY PROGRAM IN THE LEDGER MAINTENANCE SUITE.           *
000050******************************************************************
000060 77  WS-RUN-TIME                       PIC 9(15) COMP-3.
000070 01  WS-TIME-OF-DAY                    PIC 9(08).
000080 01  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.
000090     03  WS-TOD-HH                     PIC 9(2).
000100     03  WS-TOD-MIN                    PIC 9(2).
000110     03  WS-TOD-SS                     PIC 9(2).
000120     03  WS-TOD-HS                     PIC 9(2).
000130 01  WS-RUN-DATE.
000140     03  WS-RUN-DATE-YY                PIC 9(2).
000150     03  WS-RUN-DATE-MM                PIC 9(2).
000160     03  WS-RUN-DATE-DD                PIC 9(2).
000165     03  FILLER                        PIC X(02).
000170 77  WS-RUN-CENTURY                    PIC 9(2).
000180 01  WS-RUN-TIMESTAMP.
000190     03  WS-RTS-YYYY                   PIC 9(4).
000200     03  FILLER                        PIC X(1) VALUE '-'.
000210     03  WS-RTS-MM                     PIC 9(2).
000220     03  FILLER                        PIC X(1) VALUE '-'.
000230     03  WS-RTS-DD                     PIC 9(2).
000240     03  FILLER                        PIC X(1) VALUE '-'.
000250     03  WS-RTS-HH                     PIC 9(2).
000260     03  FILLER                        PIC X(1) VALUE '.'.
000270     03  WS-RTS-MIN                    PIC 9(2).
000280     03  FILLER                        PIC X(1) VALUE '.'.
000290     03  WS-RTS-SS                     PIC 9(2).
000300 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
000310     03  WS-RTS-CHAR                   PIC X(19).
000320 01  WS-MESSAGE-AREA.
000330     03  WS-MESSAGE                    PIC X(60).
000340     03  FILLER                        PIC X(20).
000350 01  WS-SWITCHES.
000360     03  WS-EOF-SWITCH                 PIC X(01) VALUE 'N'.
000370         88  END-OF-INPUT-FILE             VALUE 'Y'.
000380     03  WS-REJECT-SWITCH              PIC X(01) VALUE 'N'.
000390         88  ROW-REJECTED                  VALUE 'Y'.
000395     03  FILLER                        PIC X(08).

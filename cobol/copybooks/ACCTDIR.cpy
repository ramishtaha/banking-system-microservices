000010******************************************************************
000020*    ACCTDIR  --  ACCOUNT DIRECTORY TABLE                        *
000030*    HELD IN WORKING-STORAGE OF EVERY PROGRAM THAT UPDATES THE   *
000040*    ACCOUNT MASTER.  LOADED FROM ACCOUNT-MASTER-FILE AT OPEN    *
000050*    TIME AND SEARCHED (SEARCH ALL) BY ACT-NUMBER TO TRANSLATE   *
000060*    AN ACCOUNT NUMBER TO ITS RELATIVE RECORD NUMBER.            *
000070******************************************************************
000080 01  ACCT-DIRECTORY-TABLE.
000090     03  ACCT-DIR-ENTRY OCCURS 0 TO 5000 TIMES
000100                     DEPENDING ON ACCT-DIR-COUNT
000110                     ASCENDING KEY IS ACCT-DIR-NUMBER
000120                     INDEXED BY ACCT-DIR-NDX.
000130         05  ACCT-DIR-NUMBER           PIC X(16).
000140         05  ACCT-DIR-RRN              PIC 9(08) COMP.
000145         05  FILLER                    PIC X(04).
000150 77  ACCT-DIR-COUNT                    PIC 9(08) COMP VALUE ZERO.

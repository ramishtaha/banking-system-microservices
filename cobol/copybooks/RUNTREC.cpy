000010******************************************************************
000020*    RUNTREC  --  RUN TOTALS CONTROL RECORD                      *
000030*    ONE ROW WRITTEN BY EACH MAINTENANCE PROGRAM AT END OF RUN,  *
000040*    READ BACK BY THE REPORT WRITER (LDGRP2) TO BUILD THE        *
000050*    END-OF-RUN OPERATIONS SUMMARY.  LINE SEQUENTIAL, ONE        *
000060*    RECORD PER PROGRAM PER RUN.                                 *
000070******************************************************************
000080 01  RUN-TOTALS-RECORD.
000090     03  RUNT-SOURCE-PGM               PIC X(08).
000100         88  RUNT-FROM-ACCT-CREATE         VALUE 'LDGRP1  '.
000105         88  RUNT-FROM-ACCT-MAINT          VALUE 'LDGRP3  '.
000110         88  RUNT-FROM-USER-MAINT          VALUE 'LDGRP5  '.
000120         88  RUNT-FROM-NOTIFY              VALUE 'LDGRP0  '.
000130     03  RUNT-ACCOUNT-TOTALS.
000140         05  RUNT-ACCTS-CREATED        PIC 9(07) COMP-3.
000150         05  RUNT-DEPOSITS-CNT         PIC 9(07) COMP-3.
000160         05  RUNT-DEPOSITS-AMT         PIC S9(10)V99 COMP-3.
000170         05  RUNT-WITHDRAWALS-CNT      PIC 9(07) COMP-3.
000180         05  RUNT-WITHDRAWALS-AMT      PIC S9(10)V99 COMP-3.
000190         05  RUNT-TRANSFERS-CNT        PIC 9(07) COMP-3.
000200         05  RUNT-TRANSFERS-AMT        PIC S9(10)V99 COMP-3.
000210         05  RUNT-ACCT-REJECTS         PIC 9(07) COMP-3.
000220     03  RUNT-USER-TOTALS REDEFINES RUNT-ACCOUNT-TOTALS.
000230         05  RUNT-USERS-REGISTERED     PIC 9(07) COMP-3.
000240         05  RUNT-USERS-UPDATED        PIC 9(07) COMP-3.
000250         05  RUNT-DUP-USERNAME-CNT     PIC 9(07) COMP-3.
000260         05  RUNT-DUP-EMAIL-CNT        PIC 9(07) COMP-3.
000270         05  FILLER                    PIC X(22).
000280     03  RUNT-NOTIFY-TOTALS REDEFINES RUNT-ACCOUNT-TOTALS.
000290         05  RUNT-EMAIL-SENT-CNT       PIC 9(07) COMP-3.
000300         05  RUNT-SMS-SENT-CNT         PIC 9(07) COMP-3.
000310         05  RUNT-PUSH-SENT-CNT        PIC 9(07) COMP-3.
000320         05  RUNT-NOTIFY-FAILED-CNT    PIC 9(07) COMP-3.
000330         05  FILLER                    PIC X(23).
000340     03  FILLER                        PIC X(10).

000010******************************************************************
000020*    NOTQREC  --  NOTIFICATION QUEUE RECORD                      *
000030*    ONE ROW PER OUTBOUND NOTIFICATION.  LINE SEQUENTIAL.        *
000040*    REWRITTEN IN PLACE (VIA A WORK COPY) BY THE DISPATCH RUN    *
000050*    ONCE A CHANNEL SEND HAS BEEN ATTEMPTED.                     *
000060******************************************************************
000070 01  NOTIFICATION-QUEUE-RECORD.
000080     03  NOT-ID                        PIC 9(09).
000090     03  NOT-USER-ID                   PIC 9(09).
000100     03  NOT-SUBJECT                   PIC X(100).
000110     03  NOT-CONTENT                   PIC X(500).
000120     03  NOT-TYPE                      PIC X(05).
000130         88  NOT-TYPE-EMAIL                VALUE 'EMAIL'.
000140         88  NOT-TYPE-SMS                  VALUE 'SMS  '.
000150         88  NOT-TYPE-PUSH                 VALUE 'PUSH '.
000160     03  NOT-RECIPIENT                 PIC X(100).
000170     03  NOT-SENT                      PIC X(01).
000180         88  NOT-IS-SENT                   VALUE 'Y'.
000190         88  NOT-NOT-SENT                  VALUE 'N'.
000200     03  NOT-CREATED-AT                PIC X(19).
000210     03  NOT-SENT-AT                   PIC X(19).
000220     03  NOT-TIMES-R REDEFINES NOT-SENT-AT.
000230         05  NOT-SENT-AT-DATE          PIC X(10).
000240         05  FILLER                    PIC X(09).
000250     03  NOT-ERROR-MSG                 PIC X(200).
000260     03  FILLER                        PIC X(04).

000010******************************************************************
000020*    USRDIR   --  USER UNIQUENESS DIRECTORY TABLE                *
000030*    HELD IN WORKING-STORAGE OF THE USER MAINTENANCE PROGRAM,    *
000040*    LOADED FROM USER-MASTER-FILE AT OPEN TIME AND SEARCHED      *
000050*    (SEARCH ALL) TO CHECK USR-USERNAME/USR-EMAIL BEFORE A NEW   *
000060*    USER-MASTER-RECORD IS BUILT.                                *
000070******************************************************************
000080 01  USR-DIRECTORY-TABLE.
000090     03  USR-DIR-ENTRY OCCURS 0 TO 5000 TIMES
000100                    DEPENDING ON USR-DIR-COUNT
000110                    ASCENDING KEY IS USR-DIR-USERNAME
000120                    INDEXED BY USR-DIR-NDX.
000130         05  USR-DIR-USERNAME          PIC X(50).
000140         05  USR-DIR-EMAIL             PIC X(100).
000150         05  USR-DIR-RRN               PIC 9(08) COMP.
000155         05  FILLER                    PIC X(04).
000160 77  USR-DIR-COUNT                     PIC 9(08) COMP VALUE ZERO.

000010******************************************************************
000020*    USRMREC  --  USER MASTER RECORD                             *
000030*    ONE ROW PER REGISTERED USER.  RELATIVE ORGANIZATION,        *
000040*    KEYED BY USR-ID.  SECONDARY IN-MEMORY TABLE OVER            *
000050*    USR-USERNAME / USR-EMAIL SUPPORTS THE UNIQUENESS CHECKS.    *
000060******************************************************************
000070 01  USER-MASTER-RECORD.
000080     03  USR-ID                        PIC 9(09).
000090     03  USR-USERNAME                  PIC X(50).
000100     03  USR-PASSWORD-HASH             PIC X(100).
000110     03  USR-NAME-BLOCK.
000120         05  USR-FIRST-NAME            PIC X(50).
000130         05  USR-LAST-NAME             PIC X(50).
000140     03  USR-NAME-BLOCK-R REDEFINES USR-NAME-BLOCK.
000150         05  USR-FULL-NAME             PIC X(100).
000160     03  USR-EMAIL                     PIC X(100).
000170     03  USR-PHONE                     PIC X(20).
000180     03  USR-ADDRESS                   PIC X(200).
000190     03  USR-ROLE                      PIC X(10).
000200         88  USR-ROLE-IS-USER              VALUE 'ROLE_USER '.
000210         88  USR-ROLE-IS-ADMIN             VALUE 'ROLE_ADMIN'.
000220     03  USR-CREATED-AT                PIC X(19).
000230     03  USR-UPDATED-AT                PIC X(19).
000240     03  FILLER                        PIC X(07).

000010******************************************************************
000020*    MVTREC   --  MOVEMENT REQUEST RECORD                        *
000030*    ONE ROW PER DEPOSIT / WITHDRAW / TRANSFER / CREATE /        *
000040*    DEACTIVATE INSTRUCTION.  LINE SEQUENTIAL INPUT TO THE       *
000050*    ACCOUNT MAINTENANCE RUN.  PROCESSED IN FILE ORDER.          *
000060******************************************************************
000070 01  MOVEMENT-REQUEST-RECORD.
000080     03  MVT-OP                        PIC X(08).
000090         88  MVT-IS-CREATE                 VALUE 'CREATE  '.
000100         88  MVT-IS-DEPOSIT                VALUE 'DEPOSIT '.
000110         88  MVT-IS-WITHDRAW               VALUE 'WITHDRAW'.
000120         88  MVT-IS-TRANSFER               VALUE 'TRANSFER'.
000130         88  MVT-IS-DEACTIVATE             VALUE 'DEACTIVA'.
000140     03  MVT-FROM-ACCT                 PIC X(16).
000150     03  MVT-TO-ACCT                   PIC X(16).
000160     03  MVT-AMOUNT                    PIC S9(10)V99.
000170     03  MVT-ACCT-TYPE                 PIC X(08).
000180     03  MVT-USER-ID                   PIC 9(09).
000190     03  MVT-CREATE-DETAIL.
000200         05  MVT-OVERDRAFT-LIMIT       PIC S9(10)V99.
000210         05  MVT-INTEREST-RATE         PIC S9(1)V9(4).
000220     03  MVT-CREATE-DETAIL-R REDEFINES MVT-CREATE-DETAIL.
000230         05  MVT-OD-LIMIT-X            PIC S9(10)V99.
000240         05  MVT-INT-RATE-X            PIC S9(1)V9(4).
000250     03  MVT-DESCRIPTION               PIC X(255).
000260     03  FILLER                        PIC X(06).

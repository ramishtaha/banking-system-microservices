000010******************************************************************
000020*    ACCTREC  --  ACCOUNT MASTER RECORD                          *
000030*    ONE ROW PER LEDGER ACCOUNT.  RELATIVE ORGANIZATION,         *
000040*    KEYED BY ACT-NUMBER (ALTERNATE KEY ACT-ID) VIA THE          *
000050*    IN-MEMORY DIRECTORY TABLE BUILT AT PROGRAM START.           *
000060******************************************************************
000070 01  ACCOUNT-MASTER-RECORD.
000080     03  ACT-ID                        PIC 9(09).
000090     03  ACT-NUMBER                    PIC X(16).
000100     03  ACT-TYPE                      PIC X(08).
000110         88  ACT-TYPE-CHECKING             VALUE 'CHECKING'.
000120         88  ACT-TYPE-SAVINGS              VALUE 'SAVINGS '.
000130         88  ACT-TYPE-CREDIT               VALUE 'CREDIT  '.
000140     03  ACT-BALANCE                   PIC S9(10)V99.
000150     03  ACT-TYPE-DETAIL.
000160         05  ACT-OVERDRAFT-LIMIT       PIC S9(10)V99.
000170         05  ACT-INTEREST-RATE         PIC S9(1)V9(4).
000180     03  ACT-DETAIL-R REDEFINES ACT-TYPE-DETAIL.
000190         05  ACT-OD-LIMIT-X            PIC S9(10)V99.
000200         05  ACT-INT-RATE-X            PIC S9(1)V9(4).
000210     03  ACT-USER-ID                   PIC 9(09).
000220     03  ACT-NAME                      PIC X(100).
000230     03  ACT-ACTIVE                    PIC X(01).
000240         88  ACT-IS-ACTIVE                 VALUE 'Y'.
000250         88  ACT-IS-INACTIVE               VALUE 'N'.
000260     03  ACT-CREATED-AT                PIC X(19).
000270     03  ACT-UPDATED-AT                PIC X(19).
000280     03  ACT-DATE-STAMPS-R REDEFINES ACT-CREATED-AT.
000290         05  ACT-CREATED-YYYYMMDD      PIC X(10).
000300         05  FILLER                    PIC X(09).
000310     03  FILLER                        PIC X(10).

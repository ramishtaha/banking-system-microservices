000010******************************************************************
000020*    LDGRNUM  --  DOLLARS AND CENTS EDIT WORK AREA               *
000030*    ADAPTED FROM THE OLD SLICKNUM ROUTINE.  MOVE A SIGNED       *
000040*    S9(10)V99 AMOUNT INTO EDIT-AMOUNT-IN AND PERFORM THE        *
000050*    CALLER'S EDIT PARAGRAPH TO PICK UP EDIT-AMOUNT-OUT FOR      *
000060*    THE OPERATIONS SUMMARY REPORT.                              *
000070******************************************************************
000080 01  LDGR-NUMBER-EDIT-AREA.
000090     03  EDIT-AMOUNT-IN                PIC S9(10)V99.
000100     03  EDIT-AMOUNT-OUT               PIC $$,$$$,$$$,$$9.99-.
000110     03  EDIT-COUNT-IN                 PIC 9(07) COMP-3.
000120     03  EDIT-COUNT-OUT                PIC ZZZ,ZZ9.
000130     03  FILLER                        PIC X(04).

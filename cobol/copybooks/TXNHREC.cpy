000010******************************************************************
000020*    TXNHREC  --  TRANSACTION HISTORY RECORD                     *
000030*    ONE ROW PER POSTED MOVEMENT.  LINE SEQUENTIAL, APPEND       *
000040*    ONLY.  WRITTEN BY THE TRANSACTION INTAKE STEP AS PENDING    *
000050*    AND AGAIN (COMPLETED) BY THE POSTED-MOVEMENT STEP.          *
000060******************************************************************
000070 01  TRANSACTION-HISTORY-RECORD.
000080     03  TXN-ID                        PIC 9(09).
000090     03  TXN-REFERENCE                 PIC X(16).
000100     03  TXN-TYPE                      PIC X(10).
000110         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT   '.
000120         88  TXN-TYPE-WITHDRAWAL           VALUE 'WITHDRAWAL'.
000130         88  TXN-TYPE-TRANSFER             VALUE 'TRANSFER  '.
000140         88  TXN-TYPE-PAYMENT              VALUE 'PAYMENT   '.
000150         88  TXN-TYPE-FEE                  VALUE 'FEE       '.
000160         88  TXN-TYPE-INTEREST             VALUE 'INTEREST  '.
000170     03  TXN-SOURCE-ACCT               PIC X(16).
000180     03  TXN-DEST-ACCT                 PIC X(16).
000190     03  TXN-AMOUNT                    PIC S9(10)V99.
000200     03  TXN-BALANCE-AFTER             PIC S9(10)V99.
000210     03  TXN-DESCRIPTION               PIC X(255).
000220     03  TXN-TIMESTAMP                 PIC X(19).
000230     03  TXN-STATUS                    PIC X(09).
000240         88  TXN-STATUS-PENDING            VALUE 'PENDING  '.
000250         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED'.
000260         88  TXN-STATUS-FAILED             VALUE 'FAILED   '.
000270     03  FILLER                        PIC X(08).

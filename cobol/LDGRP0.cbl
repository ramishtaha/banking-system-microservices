000010       CBL XOPTS(COBOL2)
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    LDGRP0.
000040       AUTHOR.        Priya J. Han.
000050       INSTALLATION.  SLICK FINANCIAL SYSTEMS - LEDGER GROUP.
000060       DATE-WRITTEN.  10/03/1992.
000070       DATE-COMPILED.
000080       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090******************************************************************
000100*    DESCRIPTION: NOTIFICATION DISPATCH RUN                      *
000110*    READS THE NOTIFICATION-QUEUE FILE FROM FRONT TO BACK AND,   *
000120*    FOR EVERY ROW WHERE NOT-SENT IS STILL 'N', ROUTES THE ROW   *
000130*    TO ITS CHANNEL (EMAIL, SMS, PUSH) BASED ON NOT-TYPE AND      *
000140*    STAMPS THE SEND RESULT.  QUEUE IS LINE SEQUENTIAL, SO THE    *
000150*    WHOLE FILE IS COPIED THROUGH TO A NEW GENERATION - THIS IS   *
000160*    THE SAME "OLD IN, NEW OUT" SHAPE LDGRP4 USES FOR HISTORY.    *
000170******************************************************************
000180*    CHANGE LOG                                                  *
000190*    ----------                                                  *
000200*    10/03/92  PJH  ORIGINAL PROGRAM (SPUN OFF OLD SLICKP0        *
000210*              MAIN-MENU DISPATCH SKELETON, REWORKED AS A         *
000220*              BY-NOT-TYPE ROUTER INSTEAD OF A BY-KEYSTROKE ONE). *
000230*    04/11/93  PJH  REQ 1590 - UNSUPPORTED NOT-TYPE IS A          *
000240*              REJECTION, NOT AN ABEND.                          *
000250*    07/19/94  LMW  REQ 1699 - ERROR MESSAGE CLEARED ON A         *
000260*              SUCCESSFUL RETRY OF A PREVIOUSLY FAILED ROW.      *
000270*    02/02/99  LMW  REQ 1905 - Y2K: RUN DATE WINDOWED.          *
000280*    06/30/00  LMW  REQ 1959 - MINOR CLEANUP, NO LOGIC CHANGE.   *
000290******************************************************************
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SOURCE-COMPUTER.    IBM-PC.
000330       OBJECT-COMPUTER.    IBM-PC.
000340       SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000350                            UPSI-0 ON STATUS IS ODD-RUN-SWITCH.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT NOTIFY-OLD-FILE        ASSIGN TO NOTIFYQ1
000390               ORGANIZATION IS LINE SEQUENTIAL.
000400           SELECT NOTIFY-NEW-FILE        ASSIGN TO NOTIFYQ2
000410               ORGANIZATION IS LINE SEQUENTIAL.
000420           SELECT RUN-TOTALS-FILE        ASSIGN TO RUNTOT1
000430               ORGANIZATION IS LINE SEQUENTIAL.
000440       DATA DIVISION.
000450       FILE SECTION.
000460       FD  NOTIFY-OLD-FILE
000470           RECORDING MODE IS F.
000480           COPY NOTQREC.
000500       FD  NOTIFY-NEW-FILE
000510           RECORDING MODE IS F.
000520           COPY NOTQREC REPLACING ==NOTIFICATION-QUEUE-RECORD==
000530               BY ==NOTIFY-NEW-RECORD== ==NOT-== BY ==NEW-==.
000550       FD  RUN-TOTALS-FILE
000560           RECORDING MODE IS F.
000570           COPY RUNTREC.
000590       WORKING-STORAGE SECTION.
000600           COPY LDGRWS.
000650       77  WS-SEND-OK-SW                  PIC X(01) VALUE 'N'.
000660           88  WS-SEND-OK                     VALUE 'Y'.
000670       01  RUN-TOTALS-WORK.
000680           03  RUNT-EMAIL-SENT-W          PIC 9(07) COMP-3
000690                                              VALUE ZERO.
000700           03  RUNT-SMS-SENT-W            PIC 9(07) COMP-3
000710                                              VALUE ZERO.
000720           03  RUNT-PUSH-SENT-W           PIC 9(07) COMP-3
000730                                              VALUE ZERO.
000740           03  RUNT-NOTIFY-FAILED-W       PIC 9(07) COMP-3
000750                                              VALUE ZERO.
000760           03  FILLER                     PIC X(12).
000770       PROCEDURE DIVISION.
000780
000790       000-START-PROCESSING.
000800
000810           PERFORM 100-INITIALIZATION
000820               THRU 100-INITIALIZATION-EXIT.
000830
000840           PERFORM 200-DISPATCH-ONE-ROW
000850               THRU 200-DISPATCH-ONE-ROW-EXIT
000860               UNTIL END-OF-INPUT-FILE.
000870
000880           PERFORM 900-END-OF-RUN
000890               THRU 900-END-OF-RUN-EXIT.
000900
000910           STOP RUN.
000920
000930       100-INITIALIZATION.
000940
000950           ACCEPT WS-RUN-DATE    FROM DATE.
000960           ACCEPT WS-TIME-OF-DAY FROM TIME.
000970            IF WS-RUN-DATE-YY > 80
000980                MOVE 19 TO WS-RUN-CENTURY
000990            ELSE
001000                MOVE 20 TO WS-RUN-CENTURY.
001010           MOVE WS-RUN-CENTURY  TO WS-RTS-YYYY (1:2).
001020           MOVE WS-RUN-DATE-YY  TO WS-RTS-YYYY (3:2).
001030           MOVE WS-RUN-DATE-MM  TO WS-RTS-MM.
001040           MOVE WS-RUN-DATE-DD  TO WS-RTS-DD.
001050           MOVE WS-TOD-HH       TO WS-RTS-HH.
001060           MOVE WS-TOD-MIN      TO WS-RTS-MIN.
001070           MOVE WS-TOD-SS       TO WS-RTS-SS.
001080
001090           OPEN INPUT  NOTIFY-OLD-FILE.
001100           OPEN OUTPUT NOTIFY-NEW-FILE.
001110           OPEN OUTPUT RUN-TOTALS-FILE.
001120
001130           READ NOTIFY-OLD-FILE
001140               AT END SET END-OF-INPUT-FILE TO TRUE.
001150
001160       100-INITIALIZATION-EXIT.  EXIT.
001170
001180       200-DISPATCH-ONE-ROW.
001190
001200           IF NOT-NOT-SENT
001210               PERFORM 300-ROUTE-BY-TYPE
001220                   THRU 300-ROUTE-BY-TYPE-EXIT.
001230
001240           MOVE SPACE            TO NOTIFY-NEW-RECORD.
001250           MOVE NOT-ID           TO NEW-ID.
001260           MOVE NOT-USER-ID      TO NEW-USER-ID.
001270           MOVE NOT-SUBJECT      TO NEW-SUBJECT.
001280           MOVE NOT-CONTENT      TO NEW-CONTENT.
001290           MOVE NOT-TYPE         TO NEW-TYPE.
001300           MOVE NOT-RECIPIENT    TO NEW-RECIPIENT.
001310           MOVE NOT-SENT         TO NEW-SENT.
001320           MOVE NOT-CREATED-AT   TO NEW-CREATED-AT.
001330           MOVE NOT-SENT-AT      TO NEW-SENT-AT.
001340           MOVE NOT-ERROR-MSG    TO NEW-ERROR-MSG.
001350           WRITE NOTIFY-NEW-RECORD.
001360
001370           READ NOTIFY-OLD-FILE
001380               AT END SET END-OF-INPUT-FILE TO TRUE.
001390
001400       200-DISPATCH-ONE-ROW-EXIT.  EXIT.
001410
001420       300-ROUTE-BY-TYPE.
001430
001440           MOVE 'N' TO WS-SEND-OK-SW.
001450
001460           EVALUATE TRUE
001470               WHEN NOT-TYPE-EMAIL
001480                   PERFORM 310-SEND-EMAIL
001490                       THRU 310-SEND-EMAIL-EXIT
001500               WHEN NOT-TYPE-SMS
001510                   PERFORM 320-SEND-SMS
001520                       THRU 320-SEND-SMS-EXIT
001530               WHEN NOT-TYPE-PUSH
001540                   PERFORM 330-SEND-PUSH
001550                       THRU 330-SEND-PUSH-EXIT
001560               WHEN OTHER
001570                   MOVE 'Unsupported notification type'
001580                       TO NOT-ERROR-MSG
001590                   ADD 1 TO RUNT-NOTIFY-FAILED-W
001600                   GO TO 300-ROUTE-BY-TYPE-EXIT
001610           END-EVALUATE.
001620
001630           IF WS-SEND-OK
001640               MOVE 'Y'         TO NOT-SENT
001650               MOVE WS-RTS-CHAR TO NOT-SENT-AT
001660               MOVE SPACE       TO NOT-ERROR-MSG
001670           ELSE
001680               MOVE 'N' TO NOT-SENT
001690               ADD 1 TO RUNT-NOTIFY-FAILED-W.
001700
001710       300-ROUTE-BY-TYPE-EXIT.  EXIT.
001720
001730       310-SEND-EMAIL.
001740
001750*    STUB - NO SMTP GATEWAY REACHABLE FROM THE OVERNIGHT BATCH     *
001760*    WINDOW.  A RECIPIENT ADDRESS IS TREATED AS GOOD, AN EMPTY     *
001770*    ONE FAILS THE SEND, MATCHING THE ONLINE SERVICE'S STUB.       *
001780
001790           IF NOT-RECIPIENT = SPACE
001800               MOVE 'N' TO WS-SEND-OK-SW
001810           ELSE
001820               MOVE 'Y' TO WS-SEND-OK-SW
001830               ADD 1 TO RUNT-EMAIL-SENT-W.
001840
001850       310-SEND-EMAIL-EXIT.  EXIT.
001860
001870       320-SEND-SMS.
001880
001890           IF NOT-RECIPIENT = SPACE
001900               MOVE 'N' TO WS-SEND-OK-SW
001910           ELSE
001920               MOVE 'Y' TO WS-SEND-OK-SW
001930               ADD 1 TO RUNT-SMS-SENT-W.
001940
001950       320-SEND-SMS-EXIT.  EXIT.
001960
001970       330-SEND-PUSH.
001980
001990           IF NOT-RECIPIENT = SPACE
002000               MOVE 'N' TO WS-SEND-OK-SW
002010           ELSE
002020               MOVE 'Y' TO WS-SEND-OK-SW
002030               ADD 1 TO RUNT-PUSH-SENT-W.
002040
002050       330-SEND-PUSH-EXIT.  EXIT.
002060
002070       900-END-OF-RUN.
002080
002090           MOVE SPACE TO RUN-TOTALS-RECORD.
002100           SET RUNT-FROM-NOTIFY TO TRUE.
002110           MOVE RUNT-EMAIL-SENT-W    TO RUNT-EMAIL-SENT-CNT.
002120           MOVE RUNT-SMS-SENT-W      TO RUNT-SMS-SENT-CNT.
002130           MOVE RUNT-PUSH-SENT-W     TO RUNT-PUSH-SENT-CNT.
002140           MOVE RUNT-NOTIFY-FAILED-W TO RUNT-NOTIFY-FAILED-CNT.
002150           WRITE RUN-TOTALS-RECORD.
002160
002170           CLOSE NOTIFY-OLD-FILE
002180                 NOTIFY-NEW-FILE
002190                 RUN-TOTALS-FILE.
002200
002210       900-END-OF-RUN-EXIT.  EXIT.
